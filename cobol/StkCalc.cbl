000100*****************************************************************
000200* PROGRAM:  StkCalc                                             *
000300* PURPOSE:  Nightly/on-demand stock-analytics batch - computes  *
000400*           gain/loss over a date range, an N-day moving        *
000500*           average, and N-day moving-average crossover dates   *
000600*           from one symbol's daily OHLCV price series.         *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    StkCalc.
001000 AUTHOR.        R L TANNER.
001100 INSTALLATION.  PINEBRIDGE SECURITIES - EDP DEPT.
001200 DATE-WRITTEN.  03/11/86.
001300 DATE-COMPILED.
001400 SECURITY.      COMPANY CONFIDENTIAL - BACK OFFICE USE ONLY.
001500
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*   03/11/86 RLT  CR-6610  Original coding - gain/loss and
001900*                          N-day moving average off the EOD
002000*                          price tape.
002100*   09/02/86 RLT  CR-6633  Added crossover-date scan requested
002200*                          by the trading desk.
002300*   04/14/88 DMF  CR-6810  Corrected moving average to walk
002400*                          CALENDAR days, not table rows - desk
002500*                          was getting wrong averages across
002600*                          weekends/holidays.
002700*   11/30/91 JKM  CR-7002  Widened price fields to 4 decimal
002800*                          places per new vendor feed spec.
002900*   02/19/93 RLT  CR-7140  Added price record field edits
003000*                          on load; bad rows are now rejected
003100*                          and logged instead of abending.
003200*   08/08/95 DMF  CR-7288  Crossover scan now reports dates in
003300*                          end-to-start walk order per desk
003400*                          request (was start-to-end).
003500*   11/02/98 JKM  CR-7704  Y2K - sp-trade-date widened to 8-
003600*                          digit CCYYMMDD throughout; day-walk
003700*                          logic re-verified across 1999/2000
003800*                          century rollover.
003900*   07/19/04 TWH  CR-8123  Added sp-volume to the feed layout;
004000*                          no calculation impact.
004100*   01/22/09 TWH  CR-8477  Bounded the calendar day-walk loops
004200*                          with cte-max-walk so a short
004300*                          history file cannot spin the job.
004400*   06/30/11 RLT  CR-8690  Re-keyed paragraph numbers to the
004500*                          current EDP standard (100000 series).
004600*   03/02/13 JKM  CR-8803  Crossover scan was never flagging any
004700*                          date - the moving-average call inside
004800*                          the row scan was driving idx-price
004900*                          past the matching row before the
005000*                          close price got compared. Now saves
005100*                          the close price to ws-co-close-price
005200*                          ahead of the moving-average call.
005300*****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     SYMBOLIC CHARACTERS ASTERISK IS 43
005900     NUMERIC SIGN IS TRAILING SEPARATE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT OPTIONAL stkprice-file ASSIGN TO ws-name-stkprice
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS fs-stkprice.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  stkprice-file
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS ws-line-in.
007200
007300 01  ws-line-in                        PIC X(80).
007400 01  ws-line-in-hdr-chk  REDEFINES ws-line-in.
007500     05  ws-hdr-chk-4                  PIC X(04).
007600     05  FILLER                        PIC X(76).
007700
007800 WORKING-STORAGE SECTION.
007900 77  fs-stkprice                       PIC X(02) VALUE SPACES.
008000 77  ws-name-stkprice                  PIC X(12) VALUE SPACES.
008100
008200 77  ws-stkprice-eof                   PIC A(01) VALUE SPACE.
008300     88  sw-stkprice-eof-y                       VALUE 'Y'.
008400
008500 78  cte-01                                      VALUE 1.
008600 78  cte-max-walk                                VALUE 36500.
008700 78  cte-max-price-rows                          VALUE 9999.
008800 78  cte-max-cross-rows                          VALUE 9999.
008900
009000* Days-in-month lookup, built the way the desk builds all of
009100* its small code tables - literal FILLER blocks, then an
009200* indexed REDEFINES over the top for table access.
009300 01  ws-dim-table-fil.
009400     03  FILLER                        PIC 9(02) VALUE 31.
009500     03  FILLER                        PIC 9(02) VALUE 28.
009600     03  FILLER                        PIC 9(02) VALUE 31.
009700     03  FILLER                        PIC 9(02) VALUE 30.
009800     03  FILLER                        PIC 9(02) VALUE 31.
009900     03  FILLER                        PIC 9(02) VALUE 30.
010000     03  FILLER                        PIC 9(02) VALUE 31.
010100     03  FILLER                        PIC 9(02) VALUE 31.
010200     03  FILLER                        PIC 9(02) VALUE 30.
010300     03  FILLER                        PIC 9(02) VALUE 31.
010400     03  FILLER                        PIC 9(02) VALUE 30.
010500     03  FILLER                        PIC 9(02) VALUE 31.
010600 01  ws-dim-table  REDEFINES ws-dim-table-fil.
010700     03  ws-dim-month  OCCURS 12 TIMES
010800                       INDEXED BY idx-dim-month
010900                                   PIC 9(02).
011000
011100 01  ws-date-work                      PIC 9(08)  VALUE ZEROES.
011200 01  ws-date-work-grp  REDEFINES ws-date-work.
011300     05  ws-dw-ccyy                    PIC 9(04).
011400     05  ws-dw-mm                      PIC 9(02).
011500     05  ws-dw-dd                      PIC 9(02).
011600
011700 01  ws-leap-year-calc.
011800     05  ws-lyc-residue-004            PIC 9(04) VALUE ZEROES.
011900     05  ws-lyc-residue-100            PIC 9(04) VALUE ZEROES.
012000     05  ws-lyc-residue-400            PIC 9(04) VALUE ZEROES.
012100     05  ws-lyc-quotient               PIC 9(04) VALUE ZEROES.
012200 77  ws-sw-leap-year                   PIC A(01) VALUE 'N'.
012300     88  sw-leap-year-y                          VALUE 'Y'.
012400
012500 01  ws-price-rec-cnt                  PIC S9(04) COMP
012600                                        VALUE ZEROES.
012700 01  ws-price-table OCCURS 1 TO 9999 TIMES
012800                    DEPENDING ON ws-price-rec-cnt
012900                    INDEXED   BY idx-price.
013000     05  ws-pt-trade-date              PIC 9(08).
013100     05  ws-pt-open-price              PIC S9(07)V9(04)
013200                                       SIGN IS LEADING
013300                                       SEPARATE CHARACTER.
013400     05  ws-pt-high-price              PIC S9(07)V9(04)
013500                                       SIGN IS LEADING
013600                                       SEPARATE CHARACTER.
013700     05  ws-pt-low-price               PIC S9(07)V9(04)
013800                                       SIGN IS LEADING
013900                                       SEPARATE CHARACTER.
014000     05  ws-pt-close-price             PIC S9(07)V9(04)
014100                                       SIGN IS LEADING
014200                                       SEPARATE CHARACTER.
014300     05  ws-pt-volume                  PIC S9(15)
014400                                       SIGN IS LEADING
014500                                       SEPARATE CHARACTER.
014600
014700 COPY StkPrice.cpy.
014800
014900 01  ws-edit-status                    PIC A(01) VALUE SPACE.
015000     88  sw-edit-ok                              VALUE 'Y'.
015100     88  sw-edit-bad                             VALUE 'N'.
015200
015300 01  ws-run-control.
015400     05  ws-run-symbol                 PIC X(10) VALUE SPACES.
015500     05  ws-run-operation              PIC 9(01) VALUE ZERO.
015600         88  sw-run-op-gain-loss                 VALUE 1.
015700         88  sw-run-op-moving-avg                VALUE 2.
015800         88  sw-run-op-crossover                 VALUE 3.
015900     05  ws-run-start-date             PIC 9(08) VALUE ZEROES.
016000     05  ws-run-end-date               PIC 9(08) VALUE ZEROES.
016100     05  ws-run-days                   PIC 9(04) VALUE ZEROES.
016200
016300 01  ws-sw-valid-request                PIC A(01) VALUE 'Y'.
016400     88  sw-valid-request-n                      VALUE 'N'.
016500
016600 01  ws-gain-loss-area.
016700     05  ws-gl-begin-price             PIC S9(07)V9(04)
016800                                       SIGN IS LEADING
016900                                       SEPARATE CHARACTER.
017000     05  ws-gl-end-price               PIC S9(07)V9(04)
017100                                       SIGN IS LEADING
017200                                       SEPARATE CHARACTER.
017300     05  ws-gl-result                  PIC S9(07)V9(04)
017400                                       SIGN IS LEADING
017500                                       SEPARATE CHARACTER.
017600 01  ws-gl-result-ed  REDEFINES ws-gl-result      PIC X(12).
017700 01  ws-sw-gl-strt-fnd                 PIC A(01) VALUE 'N'.
017800     88  sw-gl-strt-fnd-y                        VALUE 'Y'.
017900 01  ws-sw-gl-end-fnd                  PIC A(01) VALUE 'N'.
018000     88  sw-gl-end-fnd-y                         VALUE 'Y'.
018100
018200 01  ws-ma-area.
018300     05  ws-ma-date-parm               PIC 9(08) VALUE ZEROES.
018400     05  ws-ma-sum                     PIC S9(11)V9(04)
018500                                       SIGN IS LEADING
018600                                       SEPARATE CHARACTER.
018700     05  ws-ma-result                  PIC S9(07)V9(04)
018800                                       SIGN IS LEADING
018900                                       SEPARATE CHARACTER.
019000     05  ws-ma-found-cnt               PIC S9(04) COMP
019100                                        VALUE ZEROES.
019200     05  ws-ma-walk-cnt                PIC S9(05) COMP
019300                                        VALUE ZEROES.
019400 01  ws-sw-ma-ok                       PIC A(01) VALUE 'Y'.
019500     88  sw-ma-ok-n                              VALUE 'N'.
019600
019700 01  ws-co-cnt                         PIC S9(04) COMP
019800                                        VALUE ZEROES.
019900 01  ws-co-date-tbl OCCURS 1 TO 9999 TIMES
020000                    DEPENDING ON ws-co-cnt
020100                    INDEXED   BY idx-co.
020200     05  ws-co-date                    PIC 9(08).
020300 01  ws-co-walk-cnt                    PIC S9(05) COMP
020400                                        VALUE ZEROES.
020500 01  ws-co-close-price                PIC S9(07)V9(04)
020600                                       SIGN IS LEADING
020700                                       SEPARATE CHARACTER.
020800 01  ws-sw-co-reached-start            PIC A(01) VALUE 'N'.
020900     88  sw-co-reached-start-y                   VALUE 'Y'.
021000
021100 PROCEDURE DIVISION.
021200 DECLARATIVES.
021300 File-Handler SECTION.
021400     USE AFTER ERROR PROCEDURE ON stkprice-file.
021500 Status-Check.
021600     DISPLAY SPACE
021700     DISPLAY "File status information."
021800     DISPLAY "File   Name: [" ws-name-stkprice "]."
021900     DISPLAY "Status Code: [" fs-stkprice "].".
022000 END DECLARATIVES.
022100
022200 MAIN-PARAGRAPH.
022300     DISPLAY SPACE
022400     DISPLAY "StkCalc - daily stock analytics batch run."
022500     DISPLAY "Ticker symbol                : " WITH NO ADVANCING
022600     ACCEPT ws-run-symbol
022700     MOVE ws-run-symbol TO ws-name-stkprice
022800
022900     DISPLAY "Operation (1 G/L 2 MA 3 XOVR) : " WITH NO ADVANCING
023000     ACCEPT ws-run-operation
023100     DISPLAY "Start date (CCYYMMDD)         : " WITH NO ADVANCING
023200     ACCEPT ws-run-start-date
023300     DISPLAY "End date   (CCYYMMDD)         : " WITH NO ADVANCING
023400     ACCEPT ws-run-end-date
023500     DISPLAY "Moving-average days (0 if N/A): " WITH NO ADVANCING
023600     ACCEPT ws-run-days
023700
023800     PERFORM 100000-begn-load-price-file
023900        THRU 100000-endn-load-price-file
024000
024100     PERFORM 180000-begn-val-series-dates
024200        THRU 180000-endn-val-series-dates
024300
024400     IF sw-valid-request-n
024500         DISPLAY "REQUEST REJECTED - SEE MESSAGE ABOVE."
024600     ELSE
024700         EVALUATE TRUE
024800             WHEN sw-run-op-gain-loss
024900                 PERFORM 200000-begn-gain-loss-chk
025000                    THRU 200000-endn-gain-loss-chk
025100             WHEN sw-run-op-moving-avg
025200                 MOVE ws-run-end-date TO ws-ma-date-parm
025300                 PERFORM 300000-begn-moving-avg
025400                    THRU 300000-endn-moving-avg
025500                 IF sw-ma-ok-n
025600                     DISPLAY "NO PRICE DATA FOR MOVING AVERAGE."
025700                 ELSE
025800                     DISPLAY "MOVING AVERAGE: " ws-ma-result
025900                 END-IF
026000             WHEN sw-run-op-crossover
026100                 PERFORM 400000-begn-crossover-dts
026200                    THRU 400000-endn-crossover-dts
026300         END-EVALUATE
026400     END-IF
026500
026600     STOP RUN.
026700
026800*-----------------------------------------------------------------
026900* 100000 - LOAD THE SYMBOL'S EOD PRICE FILE INTO ws-price-table,
027000*          NEWEST DATE FIRST, REJECTING ANY ROW THAT FAILS THE
027100*          PRICE RECORD FIELD EDITS BELOW.
027200*-----------------------------------------------------------------
027300 100000-begn-load-price-file.
027400     MOVE ZEROES   TO ws-price-rec-cnt
027500     MOVE SPACE    TO ws-stkprice-eof
027600
027700     OPEN INPUT stkprice-file
027800     IF fs-stkprice NOT = "00" AND fs-stkprice NOT = "05"
027900         DISPLAY "UNABLE TO OPEN PRICE FILE FOR " ws-run-symbol
028000         MOVE 'N' TO ws-sw-valid-request
028100         GO TO 100000-endn-load-price-file
028200     END-IF
028300
028400     PERFORM 110000-begn-read-one-price-ln
028500        THRU 110000-endn-read-one-price-ln
028600       UNTIL sw-stkprice-eof-y
028700
028800     CLOSE stkprice-file.
028900 100000-endn-load-price-file.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300* 110000 - READ ONE PRICE-FILE LINE; SKIP THE CSV HEADER LINE;
029400*          UNSTRING, EDIT, AND TABLE ANY DATA LINE THAT PASSES.
029500*-----------------------------------------------------------------
029600 110000-begn-read-one-price-ln.
029700     READ stkprice-file
029800         AT END
029900             MOVE 'Y' TO ws-stkprice-eof
030000             GO TO 110000-endn-read-one-price-ln
030100     END-READ
030200
030300     IF ws-hdr-chk-4 = "DATE"
030400         GO TO 110000-endn-read-one-price-ln
030500     END-IF
030600
030700     PERFORM 120000-begn-unstring-price-ln
030800        THRU 120000-endn-unstring-price-ln
030900     PERFORM 150000-begn-edit-price-rec
031000        THRU 150000-endn-edit-price-rec
031100
031200     IF sw-edit-bad
031300         GO TO 110000-endn-read-one-price-ln
031400     END-IF
031500
031600     ADD cte-01 TO ws-price-rec-cnt
031700     MOVE sp-trade-date-n  TO ws-pt-trade-date (ws-price-rec-cnt)
031800     MOVE sp-open-price    TO ws-pt-open-price  (ws-price-rec-cnt)
031900     MOVE sp-high-price    TO ws-pt-high-price  (ws-price-rec-cnt)
032000     MOVE sp-low-price     TO ws-pt-low-price   (ws-price-rec-cnt)
032100     MOVE sp-close-price   TO ws-pt-close-price (ws-price-rec-cnt)
032200     MOVE sp-volume        TO ws-pt-volume      (ws-price-rec-cnt).
032300 110000-endn-read-one-price-ln.
032400     EXIT.
032500
032600*-----------------------------------------------------------------
032700* 120000 - SPLIT ONE CSV LINE (DATE,OPEN,HIGH,LOW,CLOSE,VOLUME)
032800*          INTO THE ONE-ROW PRICE RECORD.
032900*-----------------------------------------------------------------
033000 120000-begn-unstring-price-ln.
033100     MOVE ws-run-symbol TO sp-symbol
033200     UNSTRING ws-line-in DELIMITED BY ","
033300         INTO sp-trade-date-n
033400              sp-open-price
033500              sp-high-price
033600              sp-low-price
033700              sp-close-price
033800              sp-volume
033900     END-UNSTRING.
034000 120000-endn-unstring-price-ln.
034100     EXIT.
034200
034300*-----------------------------------------------------------------
034400* 150000 - FIELD EDITS APPLIED TO EVERY PRICE
034500*          ROW AS IT IS LOADED.  A ROW FAILING ANY EDIT IS
034600*          REJECTED (NOT ADDED TO THE TABLE).
034700*-----------------------------------------------------------------
034800 150000-begn-edit-price-rec.
034900     MOVE 'Y' TO ws-edit-status
035000
035100     IF sp-trade-date-n = ZEROES
035200         MOVE 'N' TO ws-edit-status
035300         DISPLAY "REJECTED - MISSING TRADE DATE."
035400     END-IF
035500     IF sp-open-price  < ZEROES OR sp-high-price  < ZEROES
035600     OR sp-low-price   < ZEROES OR sp-close-price < ZEROES
035700     OR sp-volume      < ZEROES
035800         MOVE 'N' TO ws-edit-status
035900         DISPLAY "REJECTED - NEGATIVE FIELD ON "
036000                 sp-trade-date-n
036100     END-IF
036200     IF sp-high-price < sp-low-price
036300         MOVE 'N' TO ws-edit-status
036400         DISPLAY "REJECTED - HIGH LESS THAN LOW ON "
036500                 sp-trade-date-n
036600     END-IF.
036700 150000-endn-edit-price-rec.
036800     EXIT.
036900
037000*-----------------------------------------------------------------
037100* 180000 - EDITS COMMON TO ALL REQUESTS: NON-EMPTY SERIES, AND
037200*          END DATE NOT BEFORE START DATE.
037300*-----------------------------------------------------------------
037400 180000-begn-val-series-dates.
037500     MOVE 'Y' TO ws-sw-valid-request
037600
037700     IF ws-price-rec-cnt = ZEROES
037800         MOVE 'N' TO ws-sw-valid-request
037900         DISPLAY "PRICE SERIES FOR " ws-run-symbol
038000                 " IS EMPTY."
038100     END-IF
038200     IF ws-run-start-date = ZEROES OR ws-run-end-date = ZEROES
038300         MOVE 'N' TO ws-sw-valid-request
038400         DISPLAY "START/END DATE MUST BE SUPPLIED."
038500     END-IF
038600     IF ws-run-end-date < ws-run-start-date
038700         MOVE 'N' TO ws-sw-valid-request
038800         DISPLAY "END DATE MAY NOT BE BEFORE START DATE."
038900     END-IF.
039000 180000-endn-val-series-dates.
039100     EXIT.
039200
039300*-----------------------------------------------------------------
039400* 200000 - COMPUTE GAIN OR LOSS: ENDING CLOSE LESS BEGINNING
039500*          PRICE, WHERE BEGINNING PRICE IS OPEN WHEN
039600*          START=END, ELSE CLOSE OF THE START-DATE ROW.
039700*-----------------------------------------------------------------
039800 200000-begn-gain-loss-chk.
039900     MOVE 'N' TO ws-sw-gl-strt-fnd
040000     MOVE 'N' TO ws-sw-gl-end-fnd
040100
040200     PERFORM 210000-begn-scan-gl-row
040300        THRU 210000-endn-scan-gl-row
040400       VARYING idx-price FROM 1 BY 1
040500         UNTIL idx-price > ws-price-rec-cnt
040600
040700     IF sw-gl-strt-fnd-y AND sw-gl-end-fnd-y
040800         SUBTRACT ws-gl-begin-price FROM ws-gl-end-price
040900           GIVING ws-gl-result
041000         DISPLAY "GAIN/LOSS " ws-run-symbol " "
041100                 ws-run-start-date " TO " ws-run-end-date
041200                 " = " ws-gl-result
041300     ELSE
041400         DISPLAY "START OR END DATE NOT FOUND IN SERIES."
041500     END-IF.
041600 200000-endn-gain-loss-chk.
041700     EXIT.
041800
041900*-----------------------------------------------------------------
042000* 210000 - ONE TABLE ROW OF THE GAIN/LOSS SCAN.
042100*-----------------------------------------------------------------
042200 210000-begn-scan-gl-row.
042300     IF ws-pt-trade-date (idx-price) = ws-run-start-date
042400         MOVE 'Y' TO ws-sw-gl-strt-fnd
042500         IF ws-run-start-date = ws-run-end-date
042600             MOVE ws-pt-open-price (idx-price)
042700               TO ws-gl-begin-price
042800         ELSE
042900             MOVE ws-pt-close-price (idx-price)
043000               TO ws-gl-begin-price
043100         END-IF
043200     END-IF
043300     IF ws-pt-trade-date (idx-price) = ws-run-end-date
043400         MOVE 'Y' TO ws-sw-gl-end-fnd
043500         MOVE ws-pt-close-price (idx-price)
043600           TO ws-gl-end-price
043700     END-IF.
043800 210000-endn-scan-gl-row.
043900     EXIT.
044000
044100*-----------------------------------------------------------------
044200* 300000 - N-DAY MOVING AVERAGE: WALK BACKWARD ONE CALENDAR DAY
044300*          AT A TIME FROM ws-ma-date-parm, SUMMING CLOSE FOR EVERY
044400*          DAY THAT HAS A MATCHING ROW, UNTIL ws-run-days ROWS
044500*          HAVE BEEN SUMMED.  RESULT = SUM / ws-run-days.
044600*-----------------------------------------------------------------
044700 300000-begn-moving-avg.
044800     MOVE 'Y'    TO ws-sw-ma-ok
044900     MOVE ZEROES TO ws-ma-sum ws-ma-found-cnt ws-ma-walk-cnt
045000     MOVE ws-ma-date-parm TO ws-date-work
045100
045200     IF ws-run-days = ZEROES
045300         MOVE 'N' TO ws-sw-ma-ok
045400         DISPLAY "MOVING-AVERAGE DAYS MUST BE GREATER THAN 0."
045500         GO TO 300000-endn-moving-avg
045600     END-IF
045700
045800     PERFORM 310000-begn-ma-day-step
045900        THRU 310000-endn-ma-day-step
046000       UNTIL ws-ma-found-cnt >= ws-run-days
046100          OR ws-ma-walk-cnt  >  cte-max-walk
046200
046300     IF ws-ma-found-cnt = ZEROES
046400         MOVE 'N' TO ws-sw-ma-ok
046500     ELSE
046600         COMPUTE ws-ma-result ROUNDED =
046700                 ws-ma-sum / ws-run-days
046800     END-IF.
046900 300000-endn-moving-avg.
047000     EXIT.
047100
047200*-----------------------------------------------------------------
047300* 310000 - ONE CALENDAR-DAY STEP OF THE MOVING-AVERAGE WALK:
047400*          SUM CLOSE FOR ws-date-work IF A ROW EXISTS FOR IT,
047500*          THEN STEP ws-date-work BACK ONE DAY.
047600*-----------------------------------------------------------------
047700 310000-begn-ma-day-step.
047800     PERFORM 320000-begn-ma-scan-row
047900        THRU 320000-endn-ma-scan-row
048000       VARYING idx-price FROM 1 BY 1
048100         UNTIL idx-price > ws-price-rec-cnt
048200
048300     PERFORM 900000-begn-day-before
048400        THRU 900000-endn-day-before
048500     ADD cte-01 TO ws-ma-walk-cnt.
048600 310000-endn-ma-day-step.
048700     EXIT.
048800
048900*-----------------------------------------------------------------
049000* 320000 - ONE TABLE ROW OF THE MOVING-AVERAGE DAY SCAN.
049100*-----------------------------------------------------------------
049200 320000-begn-ma-scan-row.
049300     IF ws-pt-trade-date (idx-price) = ws-date-work
049400         ADD ws-pt-close-price (idx-price) TO ws-ma-sum
049500         ADD cte-01 TO ws-ma-found-cnt
049600     END-IF.
049700 320000-endn-ma-scan-row.
049800     EXIT.
049900
050000*-----------------------------------------------------------------
050100* 400000 - MOVING-AVERAGE CROSSOVER DATES: FOR EVERY DATE FROM
050200*          END-DATE BACK TO
050300*          START-DATE THAT HAS A PRICE ROW, FLAG IT AS A
050400*          CROSSOVER DATE WHEN THAT DAY'S CLOSE EXCEEDS ITS OWN
050500*          ws-run-days MOVING AVERAGE.
050600*-----------------------------------------------------------------
050700 400000-begn-crossover-dts.
050800     MOVE ZEROES TO ws-co-cnt ws-co-walk-cnt
050900     MOVE ws-run-end-date TO ws-date-work
051000     MOVE 'N' TO ws-sw-co-reached-start
051100     IF ws-run-days = ZEROES
051200         DISPLAY "CROSSOVER DAYS MUST BE GREATER THAN 0."
051300         GO TO 400000-endn-crossover-dts
051400     END-IF
051500
051600     PERFORM 410000-begn-co-day-step
051700        THRU 410000-endn-co-day-step
051800       UNTIL ws-date-work < ws-run-start-date
051900
052000     IF NOT sw-co-reached-start-y
052100         DISPLAY "DATA FOR THIS DATE RANGE DOES NOT EXIST."
052200     ELSE
052300         PERFORM 430000-begn-show-co-date
052400            THRU 430000-endn-show-co-date
052500           VARYING idx-co FROM 1 BY 1
052600             UNTIL idx-co > ws-co-cnt
052700     END-IF.
052800 400000-endn-crossover-dts.
052900     EXIT.
053000
053100*-----------------------------------------------------------------
053200* 410000 - ONE CALENDAR-DAY STEP OF THE CROSSOVER WALK.
053300*-----------------------------------------------------------------
053400 410000-begn-co-day-step.
053500     IF ws-date-work = ws-run-start-date
053600         MOVE 'Y' TO ws-sw-co-reached-start
053700     END-IF
053800
053900     PERFORM 420000-begn-co-scan-row
054000        THRU 420000-endn-co-scan-row
054100       VARYING idx-price FROM 1 BY 1
054200         UNTIL idx-price > ws-price-rec-cnt
054300
054400     PERFORM 900000-begn-day-before
054500        THRU 900000-endn-day-before
054600     ADD cte-01 TO ws-co-walk-cnt
054700     IF ws-co-walk-cnt > cte-max-walk
054800         DISPLAY "DATA FOR THIS DATE RANGE DOES NOT EXIST."
054900         GO TO 400000-endn-crossover-dts
055000     END-IF.
055100 410000-endn-co-day-step.
055200     EXIT.
055300
055400*-----------------------------------------------------------------
055500* 420000 - ONE TABLE ROW OF THE CROSSOVER DAY SCAN: IF A ROW
055600*          EXISTS FOR ws-date-work, COMPUTE THAT DAY'S MOVING
055700*          AVERAGE AND FLAG A CROSSOVER WHEN CLOSE EXCEEDS IT.
055800*-----------------------------------------------------------------
055900 420000-begn-co-scan-row.
056000     IF ws-pt-trade-date (idx-price) NOT = ws-date-work
056100         GO TO 420000-endn-co-scan-row
056200     END-IF
056300
056400     MOVE ws-pt-close-price (idx-price) TO ws-co-close-price
056500
056600     MOVE ws-date-work TO ws-ma-date-parm
056700     PERFORM 300000-begn-moving-avg
056800        THRU 300000-endn-moving-avg
056900
057000     IF NOT sw-ma-ok-n
057100     AND ws-co-close-price > ws-ma-result
057200         ADD cte-01 TO ws-co-cnt
057300         MOVE ws-date-work TO ws-co-date (ws-co-cnt)
057400     END-IF.
057500 420000-endn-co-scan-row.
057600     EXIT.
057700
057800*-----------------------------------------------------------------
057900* 430000 - DISPLAY ONE CROSSOVER-DATE LINE.
058000*-----------------------------------------------------------------
058100 430000-begn-show-co-date.
058200     DISPLAY "CROSSOVER DATE: " ws-co-date (idx-co).
058300 430000-endn-show-co-date.
058400     EXIT.
058500
058600*-----------------------------------------------------------------
058700* 900000 - DECREMENT ws-date-work BY ONE CALENDAR DAY, ROLLING
058800*          BACK ACROSS MONTH/YEAR BOUNDARIES AND ALLOWING FOR
058900*          LEAP FEBRUARY.
059000*-----------------------------------------------------------------
059100 900000-begn-day-before.
059200     SUBTRACT cte-01 FROM ws-dw-dd
059300     IF ws-dw-dd = ZEROES
059400         SUBTRACT cte-01 FROM ws-dw-mm
059500         IF ws-dw-mm = ZEROES
059600             MOVE 12 TO ws-dw-mm
059700             SUBTRACT cte-01 FROM ws-dw-ccyy
059800         END-IF
059900         SET idx-dim-month TO ws-dw-mm
060000         MOVE ws-dim-month (idx-dim-month) TO ws-dw-dd
060100         IF ws-dw-mm = 02
060200             PERFORM 920000-begn-chk-leap-yr
060300                THRU 920000-endn-chk-leap-yr
060400             IF sw-leap-year-y
060500                 MOVE 29 TO ws-dw-dd
060600             END-IF
060700         END-IF
060800     END-IF.
060900 900000-endn-day-before.
061000     EXIT.
061100
061200*-----------------------------------------------------------------
061300* 920000 - IS ws-dw-ccyy A LEAP YEAR (GREGORIAN RULE).
061400*-----------------------------------------------------------------
061500 920000-begn-chk-leap-yr.
061600     MOVE 'N' TO ws-sw-leap-year
061700     DIVIDE 4   INTO ws-dw-ccyy
061800         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-004
061900     DIVIDE 100 INTO ws-dw-ccyy
062000         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100
062100     DIVIDE 400 INTO ws-dw-ccyy
062200         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400
062300
062400     IF (ws-lyc-residue-004 = ZEROES
062500         AND ws-lyc-residue-100 NOT = ZEROES)
062600      OR ws-lyc-residue-400 = ZEROES
062700         MOVE 'Y' TO ws-sw-leap-year
062800     END-IF.
062900 920000-endn-chk-leap-yr.
063000     EXIT.
063100
063200 END PROGRAM StkCalc.
