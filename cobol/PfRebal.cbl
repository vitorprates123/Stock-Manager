000100*****************************************************************
000200* PROGRAM:  PfRebal                                             *
000300* PURPOSE:  Portfolio rebalance - adjust every currently held   *
000400*           stock's quantity to a requested target percentage   *
000500*           of total portfolio value, as of one date.           *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PfRebal.
000900 AUTHOR.        T W HUANG.
001000 INSTALLATION.  PINEBRIDGE SECURITIES - EDP DEPT.
001100 DATE-WRITTEN.  02/20/90.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BACK OFFICE USE ONLY.
001400
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*   02/20/90 TWH  CR-6910  Original coding for Fund Accounting's
001800*                          quarterly rebalance run.
001900*   09/14/90 RLT  CR-6965  Total portfolio value is now computed
002000*                          once at the top of the pass and held
002100*                          constant - recomputing it after every
002200*                          stock was adjusted was drifting the
002300*                          later stocks' targets.
002400*   04/02/92 JKM  CR-7105  Reject the request when the target
002500*                          file's row count does not match the
002600*                          number of stocks currently held.
002700*   11/19/98 TWH  CR-7704  Y2K - all date fields widened to
002800*                          8-digit CCYYMMDD.
002900*   03/11/03 JKM  CR-7960  Rebalance date may no longer precede
003000*                          the portfolio's most-recent-change
003100*                          date - closed a gap where a rebalance
003200*                          could be back-dated ahead of a same-
003300*                          day lot change.
003400*   06/30/11 RLT  CR-8690  Re-keyed paragraph numbers to the
003500*                          current EDP standard (100000 series).
003600*   03/02/13 JKM  CR-8804  A rounded share-removal quantity could
003700*                          exceed the qty on hand by a fraction
003800*                          of a share on some target percentages.
003900*                          400000 now re-checks the qty-on-hand
004000*                          edit from lot maintenance before the
004100*                          SUBTRACT and skips the adjustment
004200*                          instead of driving the holding short.
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     SYMBOLIC CHARACTERS ASTERISK IS 43
004900     NUMERIC SIGN IS TRAILING SEPARATE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT OPTIONAL pfhold-file ASSIGN TO ws-name-pfhold
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE  IS SEQUENTIAL
005600            RELATIVE KEY IS ws-key-pfhold
005700            FILE STATUS  IS fs-pfhold.
005800
005900     SELECT OPTIONAL stkprice-file ASSIGN TO ws-name-stkprice
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS fs-stkprice.
006200
006300     SELECT OPTIONAL rbaltgt-file ASSIGN TO ws-name-rbaltgt
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS fs-rbaltgt.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  pfhold-file
007000     DATA RECORD IS pfhold-file-rec.
007100 01  pfhold-file-rec.
007200     05  pff-portfolio-name            PIC X(30).
007300     05  pff-as-of-date                PIC 9(08).
007400     05  pff-first-purch-date          PIC 9(08).
007500     05  pff-last-change-date          PIC 9(08).
007600     05  pff-symbol                    PIC X(10).
007700     05  pff-quantity                  PIC S9(09)V9(04)
007800                                       SIGN IS LEADING
007900                                       SEPARATE CHARACTER.
008000     05  pff-row-status                PIC X(01).
008100     05  FILLER                        PIC X(09).
008200
008300 FD  stkprice-file
008400     LABEL RECORD IS STANDARD
008500     DATA RECORD IS ws-line-in.
008600 01  ws-line-in                        PIC X(80).
008700 01  ws-line-in-hdr-chk  REDEFINES ws-line-in.
008800     05  ws-hdr-chk-4                  PIC X(04).
008900     05  FILLER                        PIC X(76).
009000
009100 FD  rbaltgt-file
009200     LABEL RECORD IS STANDARD
009300     DATA RECORD IS ws-rbaltgt-line-in.
009400 01  ws-rbaltgt-line-in                PIC X(20).
009500
009600 WORKING-STORAGE SECTION.
009700 77  fs-pfhold                         PIC X(02) VALUE SPACES.
009800 77  ws-name-pfhold                    PIC X(12) VALUE SPACES.
009900 77  ws-key-pfhold                     PIC 9(08) COMP
010000                                        VALUE ZEROES.
010100
010200 77  fs-stkprice                       PIC X(02) VALUE SPACES.
010300 77  ws-name-stkprice                  PIC X(12) VALUE SPACES.
010400 77  ws-stkprice-eof                   PIC A(01) VALUE SPACE.
010500     88  sw-stkprice-eof-y                        VALUE 'Y'.
010600
010700 77  fs-rbaltgt                        PIC X(02) VALUE SPACES.
010800 77  ws-name-rbaltgt                   PIC X(12) VALUE SPACES.
010900 77  ws-rbaltgt-eof                    PIC A(01) VALUE SPACE.
011000     88  sw-rbaltgt-eof-y                         VALUE 'Y'.
011100
011200 78  cte-01                                       VALUE 1.
011300 78  cte-100                                      VALUE 100.
011400 78  cte-max-walk                                 VALUE 36500.
011500 78  cte-max-hold-rows                            VALUE 999.
011600
011700 COPY PfHold.cpy.
011800 COPY StkPrice.cpy.
011900 COPY RebalTgt.cpy.
012000
012100 01  ws-date-work                      PIC 9(08)  VALUE ZEROES.
012200 01  ws-date-work-grp  REDEFINES ws-date-work.
012300     05  ws-dw-ccyy                    PIC 9(04).
012400     05  ws-dw-mm                      PIC 9(02).
012500     05  ws-dw-dd                      PIC 9(02).
012600
012700 01  ws-dim-table-fil.
012800     03  FILLER                        PIC 9(02) VALUE 31.
012900     03  FILLER                        PIC 9(02) VALUE 28.
013000     03  FILLER                        PIC 9(02) VALUE 31.
013100     03  FILLER                        PIC 9(02) VALUE 30.
013200     03  FILLER                        PIC 9(02) VALUE 31.
013300     03  FILLER                        PIC 9(02) VALUE 30.
013400     03  FILLER                        PIC 9(02) VALUE 31.
013500     03  FILLER                        PIC 9(02) VALUE 31.
013600     03  FILLER                        PIC 9(02) VALUE 30.
013700     03  FILLER                        PIC 9(02) VALUE 31.
013800     03  FILLER                        PIC 9(02) VALUE 30.
013900     03  FILLER                        PIC 9(02) VALUE 31.
014000 01  ws-dim-table  REDEFINES ws-dim-table-fil.
014100     03  ws-dim-month  OCCURS 12 TIMES
014200                       INDEXED BY idx-dim-month
014300                                   PIC 9(02).
014400
014500 01  ws-leap-year-calc.
014600     05  ws-lyc-residue-004            PIC 9(04) VALUE ZEROES.
014700     05  ws-lyc-residue-100            PIC 9(04) VALUE ZEROES.
014800     05  ws-lyc-residue-400            PIC 9(04) VALUE ZEROES.
014900     05  ws-lyc-quotient               PIC 9(04) VALUE ZEROES.
015000 77  ws-sw-leap-year                   PIC A(01) VALUE 'N'.
015100     88  sw-leap-year-y                          VALUE 'Y'.
015200
015300 01  ws-walk-cnt                       PIC S9(05) COMP
015400                                        VALUE ZEROES.
015500 01  ws-sw-walk-found                  PIC A(01) VALUE 'N'.
015600     88  sw-walk-found-y                          VALUE 'Y'.
015700 01  ws-port-resolved-as-of            PIC 9(08) VALUE ZEROES.
015800
015900 01  ws-port-first-purch-date          PIC 9(08) VALUE ZEROES.
016000 01  ws-port-last-change-date          PIC 9(08) VALUE ZEROES.
016100 01  ws-sw-port-found                  PIC A(01) VALUE 'N'.
016200     88  sw-port-found-y                          VALUE 'Y'.
016300
016400 01  ws-hold-cnt                       PIC S9(04) COMP
016500                                        VALUE ZEROES.
016600 01  ws-hold-table OCCURS 1 TO 999 TIMES
016700                   DEPENDING ON ws-hold-cnt
016800                   INDEXED   BY idx-hold.
016900     05  ws-ht-symbol                  PIC X(10).
017000     05  ws-ht-quantity                PIC S9(09)V9(04)
017100                                       SIGN IS LEADING
017200                                       SEPARATE CHARACTER.
017300     05  ws-ht-close-price             PIC S9(07)V9(04)
017400                                       SIGN IS LEADING
017500                                       SEPARATE CHARACTER.
017600     05  ws-ht-price-sw                PIC X(01).
017700         88  ht-price-found-y                     VALUE 'Y'.
017800     05  FILLER                        PIC X(05).
017900 01  ws-ht-value-ed  REDEFINES ws-ht-close-price   PIC X(12).
018000
018100 01  ws-tgt-cnt                        PIC S9(04) COMP
018200                                        VALUE ZEROES.
018300 01  ws-tgt-pct-sum                    PIC S9(05) COMP
018400                                        VALUE ZEROES.
018500 01  ws-tgt-table OCCURS 1 TO 999 TIMES
018600                  DEPENDING ON ws-tgt-cnt
018700                  INDEXED   BY idx-tgt.
018800     05  ws-tt-symbol                  PIC X(10).
018900     05  ws-tt-target-pct              PIC 9(03).
019000     05  FILLER                        PIC X(07).
019100
019200 01  ws-run-control.
019300     05  ws-run-portfolio              PIC X(30) VALUE SPACES.
019400     05  ws-run-rebal-date.
019500         10  ws-run-rebal-date-ccyy    PIC 9(04).
019600         10  ws-run-rebal-date-mm      PIC 9(02).
019700         10  ws-run-rebal-date-dd      PIC 9(02).
019800     05  ws-run-rebal-date-n  REDEFINES
019900         ws-run-rebal-date              PIC 9(08).
020000     05  FILLER                        PIC X(05).
020100
020200 01  ws-sw-valid-request                PIC A(01) VALUE 'Y'.
020300     88  sw-valid-request-n                       VALUE 'N'.
020400
020500 01  ws-val-total                      PIC S9(11)V9(04)
020600                                       SIGN IS LEADING
020700                                       SEPARATE CHARACTER
020800                                        VALUE ZEROES.
020900 01  ws-val-desired                    PIC S9(11)V9(04)
021000                                       SIGN IS LEADING
021100                                       SEPARATE CHARACTER.
021200 01  ws-val-current                    PIC S9(11)V9(04)
021300                                       SIGN IS LEADING
021400                                       SEPARATE CHARACTER.
021500 01  ws-pct-decimal                    PIC S9(01)V9(04)
021600                                       SIGN IS LEADING
021700                                       SEPARATE CHARACTER.
021800 01  ws-qty-delta                      PIC S9(09)V9(04)
021900                                       SIGN IS LEADING
022000                                       SEPARATE CHARACTER.
022100
022200 01  detail-line.
022300     05  det-symbol                    PIC X(10) VALUE SPACES.
022400     05  FILLER                        PIC X(02) VALUE SPACES.
022500     05  det-old-qty                   PIC Z,ZZZ,ZZ9.9999
022600                                        VALUE ZEROES.
022700     05  FILLER                        PIC X(02) VALUE SPACES.
022800     05  det-new-qty                   PIC Z,ZZZ,ZZ9.9999
022900                                        VALUE ZEROES.
023000
023100 PROCEDURE DIVISION.
023200 DECLARATIVES.
023300 File-Handler SECTION.
023400     USE AFTER ERROR PROCEDURE ON pfhold-file.
023500 Status-Check.
023600     DISPLAY SPACE
023700     DISPLAY "File status information."
023800     DISPLAY "File   Name: [" ws-name-pfhold "]."
023900     DISPLAY "Status Code: [" fs-pfhold "].".
024000 END DECLARATIVES.
024100
024200 MAIN-PARAGRAPH.
024300     DISPLAY SPACE
024400     DISPLAY "PfRebal - portfolio rebalance."
024500     DISPLAY "Portfolio name                 : "
024600             WITH NO ADVANCING
024700     ACCEPT ws-run-portfolio
024800     MOVE "PFHOLD.DAT" TO ws-name-pfhold
024900     MOVE "RBALTGT.DAT" TO ws-name-rbaltgt
025000
025100     DISPLAY "Rebalance date (CCYYMMDD)      : "
025200             WITH NO ADVANCING
025300     ACCEPT ws-run-rebal-date-n
025400
025500     PERFORM 100000-begn-find-port-dates
025600        THRU 100000-endn-find-port-dates
025700
025800     PERFORM 150000-begn-resolve-as-of
025900        THRU 150000-endn-resolve-as-of
026000
026100     PERFORM 200000-begn-load-holdings
026200        THRU 200000-endn-load-holdings
026300
026400     PERFORM 250000-begn-load-targets
026500        THRU 250000-endn-load-targets
026600
026700     PERFORM 180000-begn-val-common
026800        THRU 180000-endn-val-common
026900
027000     IF sw-valid-request-n
027100         DISPLAY "REQUEST REJECTED - SEE MESSAGE ABOVE."
027200     ELSE
027300         PERFORM 300000-begn-price-holdings
027400            THRU 300000-endn-price-holdings
027500
027600         PERFORM 350000-begn-total-value
027700            THRU 350000-endn-total-value
027800
027900         DISPLAY SPACE
028000         DISPLAY "PORTFOLIO REBALANCE - " ws-run-portfolio
028100         DISPLAY "Symbol      Old Qty         New Qty"
028200
028300         PERFORM 400000-begn-rebal-one-hold
028400            THRU 400000-endn-rebal-one-hold
028500           VARYING idx-hold FROM 1 BY 1
028600             UNTIL idx-hold > ws-hold-cnt
028700
028800         MOVE ws-run-rebal-date-n TO ws-port-last-change-date
028900         PERFORM 500000-begn-rewrite-holdings
029000            THRU 500000-endn-rewrite-holdings
029100     END-IF
029200
029300     STOP RUN.
029400
029500*-----------------------------------------------------------------
029600* 100000 - SCAN THE HOLDINGS FILE FOR ANY ROW BELONGING TO
029700*          ws-run-portfolio, CAPTURING ITS FIRST-PURCHASE AND
029800*          MOST-RECENT-CHANGE DATES (CARRIED ON EVERY ROW).
029900*-----------------------------------------------------------------
030000 100000-begn-find-port-dates.
030100     MOVE ZEROES TO ws-port-first-purch-date
030200                    ws-port-last-change-date
030300     MOVE 'N'    TO ws-sw-port-found
030400
030500     OPEN INPUT pfhold-file
030600     IF fs-pfhold NOT = "00" AND fs-pfhold NOT = "05"
030700         GO TO 100000-endn-find-port-dates
030800     END-IF
030900
031000     PERFORM 110000-begn-scan-one-row
031100        THRU 110000-endn-scan-one-row
031200       UNTIL fs-pfhold = "10"
031300
031400     CLOSE pfhold-file.
031500 100000-endn-find-port-dates.
031600     EXIT.
031700
031800*-----------------------------------------------------------------
031900* 110000 - ONE ROW OF THE PORTFOLIO-DATES SCAN.
032000*-----------------------------------------------------------------
032100 110000-begn-scan-one-row.
032200     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
032300         AT END
032400             GO TO 110000-endn-scan-one-row
032500     END-READ
032600
032700     IF ph-portfolio-name = ws-run-portfolio
032800         MOVE 'Y' TO ws-sw-port-found
032900         MOVE ph-first-purch-date TO ws-port-first-purch-date
033000         MOVE ph-last-change-date TO ws-port-last-change-date
033100     END-IF.
033200 110000-endn-scan-one-row.
033300     EXIT.
033400
033500*-----------------------------------------------------------------
033600* 150000 - LOAD-AS-OF RULE, RESTATED FROM PfValRpt: WALK BACKWARD
033700*          ONE CALENDAR DAY AT A TIME FROM THE REBALANCE DATE,
033800*          NO EARLIER THAN THE FIRST-PURCHASE DATE, UNTIL A
033900*          SAVED SNAPSHOT IS FOUND.
034000*-----------------------------------------------------------------
034100 150000-begn-resolve-as-of.
034200     MOVE 'N'    TO ws-sw-walk-found
034300     MOVE ZEROES TO ws-port-resolved-as-of ws-walk-cnt
034400     MOVE ws-run-rebal-date-n TO ws-date-work
034500
034600     IF NOT sw-port-found-y
034700         GO TO 150000-endn-resolve-as-of
034800     END-IF
034900
035000     PERFORM 160000-begn-walk-step
035100        THRU 160000-endn-walk-step
035200       UNTIL sw-walk-found-y
035300          OR ws-date-work < ws-port-first-purch-date
035400          OR ws-walk-cnt > cte-max-walk.
035500 150000-endn-resolve-as-of.
035600     EXIT.
035700
035800*-----------------------------------------------------------------
035900* 160000 - ONE CALENDAR-DAY STEP OF THE AS-OF WALK.
036000*-----------------------------------------------------------------
036100 160000-begn-walk-step.
036200     PERFORM 170000-begn-chk-as-of-exists
036300        THRU 170000-endn-chk-as-of-exists
036400
036500     IF NOT sw-walk-found-y
036600         PERFORM 900000-begn-day-before
036700            THRU 900000-endn-day-before
036800         ADD cte-01 TO ws-walk-cnt
036900     END-IF.
037000 160000-endn-walk-step.
037100     EXIT.
037200
037300*-----------------------------------------------------------------
037400* 170000 - DOES A SNAPSHOT EXIST FOR ws-run-portfolio AS OF
037500*          ws-date-work?
037600*-----------------------------------------------------------------
037700 170000-begn-chk-as-of-exists.
037800     OPEN INPUT pfhold-file
037900     PERFORM 175000-begn-scan-as-of-row
038000        THRU 175000-endn-scan-as-of-row
038100       UNTIL sw-walk-found-y OR fs-pfhold = "10"
038200     CLOSE pfhold-file.
038300 170000-endn-chk-as-of-exists.
038400     EXIT.
038500
038600*-----------------------------------------------------------------
038700* 175000 - ONE ROW OF THE AS-OF-EXISTENCE SCAN.
038800*-----------------------------------------------------------------
038900 175000-begn-scan-as-of-row.
039000     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
039100         AT END
039200             GO TO 175000-endn-scan-as-of-row
039300     END-READ
039400
039500     IF ph-portfolio-name = ws-run-portfolio
039600     AND ph-as-of-date     = ws-date-work
039700         MOVE 'Y'          TO ws-sw-walk-found
039800         MOVE ws-date-work TO ws-port-resolved-as-of
039900     END-IF.
040000 175000-endn-scan-as-of-row.
040100     EXIT.
040200
040300*-----------------------------------------------------------------
040400* 180000 - BUSINESS-RULE EDITS FOR THE REBALANCE REQUEST.
040500*-----------------------------------------------------------------
040600 180000-begn-val-common.
040700     MOVE 'Y' TO ws-sw-valid-request
040800
040900     IF ws-run-rebal-date-n = ZEROES
041000         MOVE 'N' TO ws-sw-valid-request
041100         DISPLAY "REBALANCE DATE MUST BE GIVEN."
041200     END-IF
041300
041400     IF sw-port-found-y
041500     AND ws-run-rebal-date-n < ws-port-first-purch-date
041600         MOVE 'N' TO ws-sw-valid-request
041700         DISPLAY "DATE MAY NOT PRECEDE FIRST PURCHASE DATE."
041800     END-IF
041900
042000     IF sw-port-found-y
042100     AND ws-run-rebal-date-n < ws-port-last-change-date
042200         MOVE 'N' TO ws-sw-valid-request
042300         DISPLAY "DATE MAY NOT PRECEDE LAST CHANGE DATE."
042400     END-IF
042500
042600     IF ws-tgt-cnt = ZEROES
042700         MOVE 'N' TO ws-sw-valid-request
042800         DISPLAY "REBALANCE TARGET LIST MUST NOT BE EMPTY."
042900     END-IF
043000
043100     IF ws-tgt-cnt NOT = ws-hold-cnt
043200         MOVE 'N' TO ws-sw-valid-request
043300         DISPLAY "TARGET COUNT DOES NOT MATCH HOLDING COUNT."
043400     END-IF
043500
043600     IF ws-tgt-pct-sum NOT = cte-100
043700         MOVE 'N' TO ws-sw-valid-request
043800         DISPLAY "TARGET PERCENTAGES MUST SUM TO 100."
043900     END-IF.
044000 180000-endn-val-common.
044100     EXIT.
044200
044300*-----------------------------------------------------------------
044400* 200000 - LOAD THE HOLDINGS TABLE FOR THE RESOLVED AS-OF DATE.
044500*-----------------------------------------------------------------
044600 200000-begn-load-holdings.
044700     MOVE ZEROES TO ws-hold-cnt
044800
044900     IF NOT sw-walk-found-y
045000         GO TO 200000-endn-load-holdings
045100     END-IF
045200
045300     OPEN INPUT pfhold-file
045400     PERFORM 210000-begn-load-one-row
045500        THRU 210000-endn-load-one-row
045600       UNTIL fs-pfhold = "10"
045700     CLOSE pfhold-file.
045800 200000-endn-load-holdings.
045900     EXIT.
046000
046100*-----------------------------------------------------------------
046200* 210000 - ONE ROW OF THE HOLDINGS LOAD.
046300*-----------------------------------------------------------------
046400 210000-begn-load-one-row.
046500     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
046600         AT END
046700             GO TO 210000-endn-load-one-row
046800     END-READ
046900
047000     IF ph-portfolio-name NOT = ws-run-portfolio
047100     OR ph-as-of-date     NOT = ws-port-resolved-as-of
047200     OR NOT ph-row-active
047300         GO TO 210000-endn-load-one-row
047400     END-IF
047500
047600     ADD cte-01 TO ws-hold-cnt
047700     MOVE ph-symbol   TO ws-ht-symbol   (ws-hold-cnt)
047800     MOVE ph-quantity TO ws-ht-quantity (ws-hold-cnt)
047900     MOVE 'N'         TO ws-ht-price-sw (ws-hold-cnt)
048000     MOVE ZEROES      TO ws-ht-close-price (ws-hold-cnt).
048100 210000-endn-load-one-row.
048200     EXIT.
048300
048400*-----------------------------------------------------------------
048500* 250000 - LOAD THE REBALANCE-TARGET REQUEST FILE, ONE ROW PER
048600*          CURRENTLY HELD STOCK, IN THE SAME ORDER THE STOCKS
048700*          WERE LOADED INTO ws-hold-table.
048800*-----------------------------------------------------------------
048900 250000-begn-load-targets.
049000     MOVE ZEROES TO ws-tgt-cnt ws-tgt-pct-sum
049100     MOVE SPACE  TO ws-rbaltgt-eof
049200
049300     OPEN INPUT rbaltgt-file
049400     IF fs-rbaltgt NOT = "00" AND fs-rbaltgt NOT = "05"
049500         GO TO 250000-endn-load-targets
049600     END-IF
049700
049800     PERFORM 260000-begn-load-one-target
049900        THRU 260000-endn-load-one-target
050000       UNTIL sw-rbaltgt-eof-y
050100
050200     CLOSE rbaltgt-file.
050300 250000-endn-load-targets.
050400     EXIT.
050500
050600*-----------------------------------------------------------------
050700* 260000 - ONE LINE OF THE TARGET-FILE LOAD.
050800*-----------------------------------------------------------------
050900 260000-begn-load-one-target.
051000     READ rbaltgt-file
051100         AT END
051200             MOVE 'Y' TO ws-rbaltgt-eof
051300             GO TO 260000-endn-load-one-target
051400     END-READ
051500
051600     ADD cte-01 TO ws-tgt-cnt
051700     UNSTRING ws-rbaltgt-line-in DELIMITED BY ","
051800         INTO rt-symbol rt-target-pct
051900     END-UNSTRING
052000
052100     MOVE rt-symbol     TO ws-tt-symbol     (ws-tgt-cnt)
052200     MOVE rt-target-pct TO ws-tt-target-pct (ws-tgt-cnt)
052300     ADD rt-target-pct  TO ws-tgt-pct-sum.
052400 260000-endn-load-one-target.
052500     EXIT.
052600
052700*-----------------------------------------------------------------
052800* 300000 - LOCATE EACH HELD STOCK'S CLOSE PRICE ON THE EXACT
052900*          REBALANCE DATE.
053000*-----------------------------------------------------------------
053100 300000-begn-price-holdings.
053200     PERFORM 310000-begn-price-one-holding
053300        THRU 310000-endn-price-one-holding
053400       VARYING idx-hold FROM 1 BY 1
053500         UNTIL idx-hold > ws-hold-cnt.
053600 300000-endn-price-holdings.
053700     EXIT.
053800
053900*-----------------------------------------------------------------
054000* 310000 - SCAN ONE HELD STOCK'S PRICE FILE FOR THE EXACT
054100*          REBALANCE-DATE RECORD.
054200*-----------------------------------------------------------------
054300 310000-begn-price-one-holding.
054400     MOVE ws-ht-symbol (idx-hold) TO ws-name-stkprice
054500     MOVE SPACE TO ws-stkprice-eof
054600
054700     OPEN INPUT stkprice-file
054800     IF fs-stkprice NOT = "00" AND fs-stkprice NOT = "05"
054900         GO TO 310000-endn-price-one-holding
055000     END-IF
055100
055200     PERFORM 320000-begn-scan-price-ln
055300        THRU 320000-endn-scan-price-ln
055400       UNTIL sw-stkprice-eof-y
055500          OR ht-price-found-y (idx-hold)
055600
055700     CLOSE stkprice-file.
055800 310000-endn-price-one-holding.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200* 320000 - ONE LINE OF THE HELD STOCK'S PRICE SCAN.
056300*-----------------------------------------------------------------
056400 320000-begn-scan-price-ln.
056500     READ stkprice-file
056600         AT END
056700             MOVE 'Y' TO ws-stkprice-eof
056800             GO TO 320000-endn-scan-price-ln
056900     END-READ
057000
057100     IF ws-hdr-chk-4 = "DATE"
057200         GO TO 320000-endn-scan-price-ln
057300     END-IF
057400
057500     MOVE ws-ht-symbol (idx-hold) TO sp-symbol
057600     UNSTRING ws-line-in DELIMITED BY ","
057700         INTO sp-trade-date-n sp-open-price sp-high-price
057800              sp-low-price    sp-close-price sp-volume
057900     END-UNSTRING
058000
058100     IF sp-trade-date-n = ws-run-rebal-date-n
058200         MOVE sp-close-price TO ws-ht-close-price (idx-hold)
058300         MOVE 'Y' TO ws-ht-price-sw (idx-hold)
058400     END-IF.
058500 320000-endn-scan-price-ln.
058600     EXIT.
058700
058800*-----------------------------------------------------------------
058900* 350000 - TOTAL-VALUE ACROSS ALL HOLDINGS ON THE REBALANCE
059000*          DATE.  COMPUTED ONCE AND HELD CONSTANT FOR THE WHOLE
059100*          PASS.  A HOLDING WITH NO EXACT-DATE PRICE MATCH
059200*          CONTRIBUTES ZERO.
059300*-----------------------------------------------------------------
059400 350000-begn-total-value.
059500     MOVE ZEROES TO ws-val-total
059600     PERFORM 360000-begn-accum-one-hold
059700        THRU 360000-endn-accum-one-hold
059800       VARYING idx-hold FROM 1 BY 1
059900         UNTIL idx-hold > ws-hold-cnt.
060000 350000-endn-total-value.
060100     EXIT.
060200
060300*-----------------------------------------------------------------
060400* 360000 - ONE HOLDING'S CONTRIBUTION TO TOTAL VALUE.
060500*-----------------------------------------------------------------
060600 360000-begn-accum-one-hold.
060700     IF NOT ht-price-found-y (idx-hold)
060800         GO TO 360000-endn-accum-one-hold
060900     END-IF
061000
061100     COMPUTE ws-val-current ROUNDED =
061200             ws-ht-quantity (idx-hold) *
061300             ws-ht-close-price (idx-hold)
061400     ADD ws-val-current TO ws-val-total.
061500 360000-endn-accum-one-hold.
061600     EXIT.
061700
061800*-----------------------------------------------------------------
061900* 400000 - REBALANCE ONE HELD STOCK TO ITS TARGET PERCENTAGE OF
062000*          THE (CONSTANT) TOTAL PORTFOLIO VALUE.
062100*-----------------------------------------------------------------
062200 400000-begn-rebal-one-hold.
062300     MOVE ws-ht-quantity (idx-hold) TO det-old-qty
062400
062500     IF NOT ht-price-found-y (idx-hold)
062600         GO TO 400000-endn-rebal-one-hold
062700     END-IF
062800
062900     COMPUTE ws-pct-decimal ROUNDED =
063000             ws-tt-target-pct (idx-hold) / cte-100
063100     COMPUTE ws-val-desired ROUNDED =
063200             ws-pct-decimal * ws-val-total
063300     COMPUTE ws-val-current ROUNDED =
063400             ws-ht-quantity (idx-hold) *
063500             ws-ht-close-price (idx-hold)
063600
063700     IF ws-val-current > ws-val-desired
063800         COMPUTE ws-qty-delta ROUNDED =
063900             (ws-val-current - ws-val-desired) /
064000             ws-ht-close-price (idx-hold)
064100*         Re-run the lot-maintenance sale edit here - qty
064200*         being taken off a holding can never exceed the
064300*         qty on hand.
064400         IF ws-qty-delta > ws-ht-quantity (idx-hold)
064500             DISPLAY "REBALANCE REMOVE QTY EXCEEDS HOLDING - "
064600                     ws-ht-symbol (idx-hold) " - SKIPPED."
064700         ELSE
064800             SUBTRACT ws-qty-delta FROM ws-ht-quantity (idx-hold)
064900         END-IF
065000     END-IF
065100
065200     IF ws-val-current < ws-val-desired
065300         COMPUTE ws-qty-delta ROUNDED =
065400             (ws-val-desired - ws-val-current) /
065500             ws-ht-close-price (idx-hold)
065600         ADD ws-qty-delta TO ws-ht-quantity (idx-hold)
065700     END-IF
065800
065900     MOVE ws-ht-quantity (idx-hold) TO det-new-qty
066000     MOVE ws-ht-symbol   (idx-hold) TO det-symbol
066100     DISPLAY detail-line.
066200 400000-endn-rebal-one-hold.
066300     EXIT.
066400
066500*-----------------------------------------------------------------
066600* 500000 - REWRITE THE HOLDINGS FILE WITH ONE NEW SNAPSHOT,
066700*          KEYED BY THE REBALANCE DATE, CARRYING THE ADJUSTED
066800*          QUANTITIES.
066900*-----------------------------------------------------------------
067000 500000-begn-rewrite-holdings.
067100     OPEN EXTEND pfhold-file
067200     PERFORM 510000-begn-write-one-row
067300        THRU 510000-endn-write-one-row
067400       VARYING idx-hold FROM 1 BY 1
067500         UNTIL idx-hold > ws-hold-cnt
067600     CLOSE pfhold-file.
067700 500000-endn-rewrite-holdings.
067800     EXIT.
067900
068000*-----------------------------------------------------------------
068100* 510000 - WRITE ONE ADJUSTED HOLDING ROW OF THE NEW SNAPSHOT.
068200*-----------------------------------------------------------------
068300 510000-begn-write-one-row.
068400     IF ws-ht-quantity (idx-hold) = ZEROES
068500         GO TO 510000-endn-write-one-row
068600     END-IF
068700
068800     MOVE ws-run-portfolio          TO ph-portfolio-name
068900     MOVE ws-run-rebal-date-n       TO ph-as-of-date
069000     MOVE ws-port-first-purch-date  TO ph-first-purch-date
069100     MOVE ws-port-last-change-date  TO ph-last-change-date
069200     MOVE ws-ht-symbol (idx-hold)   TO ph-symbol
069300     MOVE ws-ht-quantity (idx-hold) TO ph-quantity
069400     SET ph-row-active               TO TRUE
069500
069600     WRITE pfhold-file-rec FROM ws-pfhold-rec.
069700 510000-endn-write-one-row.
069800     EXIT.
069900
070000*-----------------------------------------------------------------
070100* 900000 - DECREMENT ws-date-work BY ONE CALENDAR DAY, ROLLING
070200*          BACK ACROSS MONTH/YEAR BOUNDARIES AND ALLOWING FOR
070300*          LEAP FEBRUARY.
070400*-----------------------------------------------------------------
070500 900000-begn-day-before.
070600     SUBTRACT cte-01 FROM ws-dw-dd
070700     IF ws-dw-dd = ZEROES
070800         SUBTRACT cte-01 FROM ws-dw-mm
070900         IF ws-dw-mm = ZEROES
071000             MOVE 12 TO ws-dw-mm
071100             SUBTRACT cte-01 FROM ws-dw-ccyy
071200         END-IF
071300         SET idx-dim-month TO ws-dw-mm
071400         MOVE ws-dim-month (idx-dim-month) TO ws-dw-dd
071500         IF ws-dw-mm = 02
071600             PERFORM 920000-begn-chk-leap-yr
071700                THRU 920000-endn-chk-leap-yr
071800             IF sw-leap-year-y
071900                 MOVE 29 TO ws-dw-dd
072000             END-IF
072100         END-IF
072200     END-IF.
072300 900000-endn-day-before.
072400     EXIT.
072500
072600*-----------------------------------------------------------------
072700* 920000 - IS ws-dw-ccyy A LEAP YEAR (GREGORIAN RULE).
072800*-----------------------------------------------------------------
072900 920000-begn-chk-leap-yr.
073000     MOVE 'N' TO ws-sw-leap-year
073100     DIVIDE 4   INTO ws-dw-ccyy
073200         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-004
073300     DIVIDE 100 INTO ws-dw-ccyy
073400         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100
073500     DIVIDE 400 INTO ws-dw-ccyy
073600         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400
073700
073800     IF (ws-lyc-residue-004 = ZEROES
073900         AND ws-lyc-residue-100 NOT = ZEROES)
074000      OR ws-lyc-residue-400 = ZEROES
074100         MOVE 'Y' TO ws-sw-leap-year
074200     END-IF.
074300 920000-endn-chk-leap-yr.
074400     EXIT.
074500
074600 END PROGRAM PfRebal.
