000100*****************************************************************
000200* PROGRAM:  PfPerfRp                                            *
000300* PURPOSE:  Portfolio performance report - a bar chart of total *
000400*           portfolio value at stepped dates across a date      *
000500*           range, written to a print-image report file.       *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PfPerfRp.
000900 AUTHOR.        J K MORALES.
001000 INSTALLATION.  PINEBRIDGE SECURITIES - EDP DEPT.
001100 DATE-WRITTEN.  06/19/90.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BACK OFFICE USE ONLY.
001400
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*   06/19/90 JKM  CR-6960  Original coding - fixed 30-day bar
001800*                          chart requested by the Client
001900*                          Reporting desk.
002000*   08/02/90 RLT  CR-6971  Interval now varies with the date
002100*                          range span (1/30/365 days) instead of
002200*                          a fixed 30 - short ranges were
002300*                          plotting almost nothing.
002400*   05/14/93 DMF  CR-7140  Scale factor floored at 1 so a very
002500*                          small portfolio no longer divides by
002600*                          zero on the bar-length calculation.
002700*   11/20/98 JKM  CR-7704  Y2K - all date fields widened to
002800*                          8-digit CCYYMMDD.
002900*   02/11/05 TWH  CR-8200  A date with exactly zero value (gap
003000*                          in the price history) now borrows the
003100*                          most recent prior nonzero value
003200*                          instead of plotting a blank bar.
003300*   06/30/11 RLT  CR-8690  Re-keyed paragraph numbers to the
003400*                          current EDP standard (100000 series).
003500*   09/14/12 TWH  CR-8751  DATE column of the bar-chart line was
003600*                          printing as a bare CCYYMMDD digit
003700*                          string with no separators - widened
003800*                          rpt-date to CCYY-MM-DD to match the
003900*                          Client Reporting desk's print spec.
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     SYMBOLIC CHARACTERS ASTERISK IS 43
004600     NUMERIC SIGN IS TRAILING SEPARATE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OPTIONAL pfhold-file ASSIGN TO ws-name-pfhold
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE  IS SEQUENTIAL
005300            RELATIVE KEY IS ws-key-pfhold
005400            FILE STATUS  IS fs-pfhold.
005500
005600     SELECT OPTIONAL stkprice-file ASSIGN TO ws-name-stkprice
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS fs-stkprice.
005900
006000     SELECT OPTIONAL pfperf-rpt ASSIGN TO ws-name-pfperf-rpt
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS fs-pfperf-rpt.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  pfhold-file
006700     DATA RECORD IS pfhold-file-rec.
006800 01  pfhold-file-rec.
006900     05  pff-portfolio-name            PIC X(30).
007000     05  pff-as-of-date                PIC 9(08).
007100     05  pff-first-purch-date          PIC 9(08).
007200     05  pff-last-change-date          PIC 9(08).
007300     05  pff-symbol                    PIC X(10).
007400     05  pff-quantity                  PIC S9(09)V9(04)
007500                                       SIGN IS LEADING
007600                                       SEPARATE CHARACTER.
007700     05  pff-row-status                PIC X(01).
007800     05  FILLER                        PIC X(09).
007900
008000 FD  stkprice-file
008100     LABEL RECORD IS STANDARD
008200     DATA RECORD IS ws-line-in.
008300 01  ws-line-in                        PIC X(80).
008400 01  ws-line-in-hdr-chk  REDEFINES ws-line-in.
008500     05  ws-hdr-chk-4                  PIC X(04).
008600     05  FILLER                        PIC X(76).
008700
008800 FD  pfperf-rpt
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS pfperf-rpt-rec.
009100 01  pfperf-rpt-rec                    PIC X(80).
009200
009300 WORKING-STORAGE SECTION.
009400 77  fs-pfhold                         PIC X(02) VALUE SPACES.
009500 77  ws-name-pfhold                    PIC X(12) VALUE SPACES.
009600 77  ws-key-pfhold                     PIC 9(08) COMP
009700                                        VALUE ZEROES.
009800
009900 77  fs-stkprice                       PIC X(02) VALUE SPACES.
010000 77  ws-name-stkprice                  PIC X(12) VALUE SPACES.
010100 77  ws-stkprice-eof                   PIC A(01) VALUE SPACE.
010200     88  sw-stkprice-eof-y                        VALUE 'Y'.
010300
010400 77  fs-pfperf-rpt                     PIC X(02) VALUE SPACES.
010500 77  ws-name-pfperf-rpt                PIC X(12) VALUE SPACES.
010600
010700 78  cte-01                                       VALUE 1.
010800 78  cte-30                                       VALUE 30.
010900 78  cte-50                                       VALUE 50.
011000 78  cte-365                                      VALUE 365.
011100 78  cte-max-walk                                 VALUE 36500.
011200 78  cte-max-hold-rows                            VALUE 999.
011300 78  cte-max-date-rows                            VALUE 400.
011400
011500 COPY PfHold.cpy.
011600 COPY StkPrice.cpy.
011700
011800 01  ws-calc-date                      PIC 9(08)  VALUE ZEROES.
011900 01  ws-date-work                      PIC 9(08)  VALUE ZEROES.
012000 01  ws-date-work-grp  REDEFINES ws-date-work.
012100     05  ws-dw-ccyy                    PIC 9(04).
012200     05  ws-dw-mm                      PIC 9(02).
012300     05  ws-dw-dd                      PIC 9(02).
012400 01  ws-dim-limit                      PIC 9(02) VALUE ZEROES.
012500
012600 01  ws-dim-table-fil.
012700     03  FILLER                        PIC 9(02) VALUE 31.
012800     03  FILLER                        PIC 9(02) VALUE 28.
012900     03  FILLER                        PIC 9(02) VALUE 31.
013000     03  FILLER                        PIC 9(02) VALUE 30.
013100     03  FILLER                        PIC 9(02) VALUE 31.
013200     03  FILLER                        PIC 9(02) VALUE 30.
013300     03  FILLER                        PIC 9(02) VALUE 31.
013400     03  FILLER                        PIC 9(02) VALUE 31.
013500     03  FILLER                        PIC 9(02) VALUE 30.
013600     03  FILLER                        PIC 9(02) VALUE 31.
013700     03  FILLER                        PIC 9(02) VALUE 30.
013800     03  FILLER                        PIC 9(02) VALUE 31.
013900 01  ws-dim-table  REDEFINES ws-dim-table-fil.
014000     03  ws-dim-month  OCCURS 12 TIMES
014100                       INDEXED BY idx-dim-month
014200                                   PIC 9(02).
014300
014400 01  ws-leap-year-calc.
014500     05  ws-lyc-residue-004            PIC 9(04) VALUE ZEROES.
014600     05  ws-lyc-residue-100            PIC 9(04) VALUE ZEROES.
014700     05  ws-lyc-residue-400            PIC 9(04) VALUE ZEROES.
014800     05  ws-lyc-quotient               PIC 9(04) VALUE ZEROES.
014900 77  ws-sw-leap-year                   PIC A(01) VALUE 'N'.
015000     88  sw-leap-year-y                          VALUE 'Y'.
015100
015200 01  ws-walk-cnt                       PIC S9(05) COMP
015300                                        VALUE ZEROES.
015400 01  ws-sw-walk-found                  PIC A(01) VALUE 'N'.
015500     88  sw-walk-found-y                          VALUE 'Y'.
015600 01  ws-port-resolved-as-of            PIC 9(08) VALUE ZEROES.
015700
015800 01  ws-port-first-purch-date          PIC 9(08) VALUE ZEROES.
015900 01  ws-sw-port-found                  PIC A(01) VALUE 'N'.
016000     88  sw-port-found-y                          VALUE 'Y'.
016100
016200 01  ws-hold-cnt                       PIC S9(04) COMP
016300                                        VALUE ZEROES.
016400 01  ws-hold-table OCCURS 1 TO 999 TIMES
016500                   DEPENDING ON ws-hold-cnt
016600                   INDEXED   BY idx-hold.
016700     05  ws-ht-symbol                  PIC X(10).
016800     05  ws-ht-quantity                PIC S9(09)V9(04)
016900                                       SIGN IS LEADING
017000                                       SEPARATE CHARACTER.
017100     05  ws-ht-close-price             PIC S9(07)V9(04)
017200                                       SIGN IS LEADING
017300                                       SEPARATE CHARACTER.
017400     05  ws-ht-price-sw                PIC X(01).
017500         88  ht-price-found-y                     VALUE 'Y'.
017600     05  FILLER                        PIC X(05).
017700 01  ws-ht-value-ed  REDEFINES ws-ht-close-price   PIC X(12).
017800
017900 01  ws-calc-value                     PIC S9(11)V9(04)
018000                                       SIGN IS LEADING
018100                                       SEPARATE CHARACTER
018200                                        VALUE ZEROES.
018300
018400 01  ws-date-cnt                       PIC S9(04) COMP
018500                                        VALUE ZEROES.
018600 01  ws-date-table OCCURS 1 TO 400 TIMES
018700                   DEPENDING ON ws-date-cnt
018800                   INDEXED   BY idx-date.
018900     05  ws-dt-date                    PIC 9(08).
019000     05  ws-dt-date-grp  REDEFINES ws-dt-date.
019100         10  ws-dt-date-ccyy           PIC 9(04).
019200         10  ws-dt-date-mm             PIC 9(02).
019300         10  ws-dt-date-dd             PIC 9(02).
019400     05  ws-dt-value                   PIC S9(11)V9(04)
019500                                       SIGN IS LEADING
019600                                       SEPARATE CHARACTER.
019700     05  ws-dt-bar-len                 PIC S9(05) COMP.
019800     05  FILLER                        PIC X(05).
019900
020000 01  ws-run-control.
020100     05  ws-run-portfolio              PIC X(30) VALUE SPACES.
020200     05  ws-run-start-date             PIC 9(08) VALUE ZEROES.
020300     05  ws-run-end-date               PIC 9(08) VALUE ZEROES.
020400     05  FILLER                        PIC X(05).
020500
020600 01  ws-sw-valid-request                PIC A(01) VALUE 'Y'.
020700     88  sw-valid-request-n                       VALUE 'N'.
020800
020900 01  ws-span-days                      PIC S9(05) COMP
021000                                        VALUE ZEROES.
021100 01  ws-interval-days                  PIC S9(05) COMP
021200                                        VALUE ZEROES.
021300 01  ws-div-quot                       PIC S9(05) COMP
021400                                        VALUE ZEROES.
021500 01  ws-max-value                      PIC S9(13)V9(04)
021600                                       SIGN IS LEADING
021700                                       SEPARATE CHARACTER
021800                                        VALUE ZEROES.
021900 01  ws-scale-factor                   PIC S9(09)V9(04)
022000                                       SIGN IS LEADING
022100                                       SEPARATE CHARACTER
022200                                        VALUE ZEROES.
022300 01  ws-bar-len-calc                   PIC S9(05)V9(04)
022400                                       SIGN IS LEADING
022500                                       SEPARATE CHARACTER.
022600
022700 01  ws-asterisk-line                  PIC X(50)
022800                                        VALUE ALL "*".
022900
023000 01  rpt-detail-line.
023100     05  rpt-date.
023200         10  rpt-date-ccyy             PIC 9(04) VALUE ZEROES.
023300         10  FILLER                    PIC X(01) VALUE "-".
023400         10  rpt-date-mm               PIC 9(02) VALUE ZEROES.
023500         10  FILLER                    PIC X(01) VALUE "-".
023600         10  rpt-date-dd               PIC 9(02) VALUE ZEROES.
023700     05  FILLER                        PIC X(02) VALUE ": ".
023800     05  rpt-bar                       PIC X(50) VALUE SPACES.
023900     05  FILLER                        PIC X(18) VALUE SPACES.
024000 01  rpt-scale-line.
024100     05  FILLER                        PIC X(09)
024200                                        VALUE "Scale: * ".
024300     05  FILLER                        PIC X(02) VALUE "= ".
024400     05  rpt-scale-factor              PIC ZZZZZZZZ9.9999
024500                                        VALUE ZEROES.
024600     05  FILLER                        PIC X(15) VALUE SPACES.
024700
024800 PROCEDURE DIVISION.
024900 DECLARATIVES.
025000 File-Handler SECTION.
025100     USE AFTER ERROR PROCEDURE ON pfhold-file.
025200 Status-Check.
025300     DISPLAY SPACE
025400     DISPLAY "File status information."
025500     DISPLAY "File   Name: [" ws-name-pfhold "]."
025600     DISPLAY "Status Code: [" fs-pfhold "].".
025700 END DECLARATIVES.
025800
025900 MAIN-PARAGRAPH.
026000     DISPLAY SPACE
026100     DISPLAY "PfPerfRp - portfolio performance report."
026200     DISPLAY "Portfolio name                 : "
026300             WITH NO ADVANCING
026400     ACCEPT ws-run-portfolio
026500     MOVE "PFHOLD.DAT"   TO ws-name-pfhold
026600     MOVE "PFPERF.RPT"   TO ws-name-pfperf-rpt
026700
026800     DISPLAY "Start date (CCYYMMDD)          : "
026900             WITH NO ADVANCING
027000     ACCEPT ws-run-start-date
027100     DISPLAY "End   date (CCYYMMDD)          : "
027200             WITH NO ADVANCING
027300     ACCEPT ws-run-end-date
027400
027500     PERFORM 100000-begn-find-port-dates
027600        THRU 100000-endn-find-port-dates
027700
027800     PERFORM 350000-begn-val-common
027900        THRU 350000-endn-val-common
028000
028100     IF sw-valid-request-n
028200         DISPLAY "REQUEST REJECTED - SEE MESSAGE ABOVE."
028300     ELSE
028400         PERFORM 400000-begn-calc-span
028500            THRU 400000-endn-calc-span
028600
028700         PERFORM 450000-begn-sel-interval
028800            THRU 450000-endn-sel-interval
028900
029000         PERFORM 500000-begn-build-dates
029100            THRU 500000-endn-build-dates
029200
029300         PERFORM 600000-begn-max-value
029400            THRU 600000-endn-max-value
029500
029600         PERFORM 650000-begn-scale-factor
029700            THRU 650000-endn-scale-factor
029800
029900         OPEN OUTPUT pfperf-rpt
030000         PERFORM 700000-begn-plot-perf
030100            THRU 700000-endn-plot-perf
030200           VARYING idx-date FROM 1 BY 1
030300             UNTIL idx-date > ws-date-cnt
030400
030500         PERFORM 750000-begn-write-scale-line
030600            THRU 750000-endn-write-scale-line
030700         CLOSE pfperf-rpt
030800     END-IF
030900
031000     STOP RUN.
031100
031200*-----------------------------------------------------------------
031300* 100000 - SCAN THE HOLDINGS FILE FOR ANY ROW BELONGING TO
031400*          ws-run-portfolio, CAPTURING ITS FIRST-PURCHASE DATE.
031500*-----------------------------------------------------------------
031600 100000-begn-find-port-dates.
031700     MOVE ZEROES TO ws-port-first-purch-date
031800     MOVE 'N'    TO ws-sw-port-found
031900
032000     OPEN INPUT pfhold-file
032100     IF fs-pfhold NOT = "00" AND fs-pfhold NOT = "05"
032200         GO TO 100000-endn-find-port-dates
032300     END-IF
032400
032500     PERFORM 110000-begn-scan-one-row
032600        THRU 110000-endn-scan-one-row
032700       UNTIL fs-pfhold = "10"
032800
032900     CLOSE pfhold-file.
033000 100000-endn-find-port-dates.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400* 110000 - ONE ROW OF THE FIRST-PURCHASE-DATE SCAN.
033500*-----------------------------------------------------------------
033600 110000-begn-scan-one-row.
033700     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
033800         AT END
033900             GO TO 110000-endn-scan-one-row
034000     END-READ
034100
034200     IF ph-portfolio-name = ws-run-portfolio
034300         MOVE 'Y' TO ws-sw-port-found
034400         MOVE ph-first-purch-date TO ws-port-first-purch-date
034500     END-IF.
034600 110000-endn-scan-one-row.
034700     EXIT.
034800
034900*-----------------------------------------------------------------
035000* 150000 - LOAD-AS-OF RULE, RESTATED FROM PfValRpt/PfRebal: WALK
035100*          BACKWARD ONE CALENDAR DAY AT A TIME FROM ws-calc-date,
035200*          NO EARLIER THAN THE FIRST-PURCHASE DATE, UNTIL A
035300*          SAVED SNAPSHOT IS FOUND.
035400*-----------------------------------------------------------------
035500 150000-begn-resolve-as-of.
035600     MOVE 'N'    TO ws-sw-walk-found
035700     MOVE ZEROES TO ws-port-resolved-as-of ws-walk-cnt
035800     MOVE ws-calc-date TO ws-date-work
035900
036000     IF NOT sw-port-found-y
036100         GO TO 150000-endn-resolve-as-of
036200     END-IF
036300
036400     PERFORM 160000-begn-walk-step
036500        THRU 160000-endn-walk-step
036600       UNTIL sw-walk-found-y
036700          OR ws-date-work < ws-port-first-purch-date
036800          OR ws-walk-cnt > cte-max-walk.
036900 150000-endn-resolve-as-of.
037000     EXIT.
037100
037200*-----------------------------------------------------------------
037300* 160000 - ONE CALENDAR-DAY STEP OF THE AS-OF WALK.
037400*-----------------------------------------------------------------
037500 160000-begn-walk-step.
037600     PERFORM 170000-begn-chk-as-of-exists
037700        THRU 170000-endn-chk-as-of-exists
037800
037900     IF NOT sw-walk-found-y
038000         PERFORM 900000-begn-day-before
038100            THRU 900000-endn-day-before
038200         ADD cte-01 TO ws-walk-cnt
038300     END-IF.
038400 160000-endn-walk-step.
038500     EXIT.
038600
038700*-----------------------------------------------------------------
038800* 170000 - DOES A SNAPSHOT EXIST FOR ws-run-portfolio AS OF
038900*          ws-date-work?
039000*-----------------------------------------------------------------
039100 170000-begn-chk-as-of-exists.
039200     OPEN INPUT pfhold-file
039300     PERFORM 175000-begn-scan-as-of-row
039400        THRU 175000-endn-scan-as-of-row
039500       UNTIL sw-walk-found-y OR fs-pfhold = "10"
039600     CLOSE pfhold-file.
039700 170000-endn-chk-as-of-exists.
039800     EXIT.
039900
040000*-----------------------------------------------------------------
040100* 175000 - ONE ROW OF THE AS-OF-EXISTENCE SCAN.
040200*-----------------------------------------------------------------
040300 175000-begn-scan-as-of-row.
040400     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
040500         AT END
040600             GO TO 175000-endn-scan-as-of-row
040700     END-READ
040800
040900     IF ph-portfolio-name = ws-run-portfolio
041000     AND ph-as-of-date     = ws-date-work
041100         MOVE 'Y'          TO ws-sw-walk-found
041200         MOVE ws-date-work TO ws-port-resolved-as-of
041300     END-IF.
041400 175000-endn-scan-as-of-row.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* 200000 - LOAD THE HOLDINGS TABLE FOR THE RESOLVED AS-OF DATE.
041900*-----------------------------------------------------------------
042000 200000-begn-load-holdings.
042100     MOVE ZEROES TO ws-hold-cnt
042200
042300     IF NOT sw-walk-found-y
042400         GO TO 200000-endn-load-holdings
042500     END-IF
042600
042700     OPEN INPUT pfhold-file
042800     PERFORM 210000-begn-load-one-row
042900        THRU 210000-endn-load-one-row
043000       UNTIL fs-pfhold = "10"
043100     CLOSE pfhold-file.
043200 200000-endn-load-holdings.
043300     EXIT.
043400
043500*-----------------------------------------------------------------
043600* 210000 - ONE ROW OF THE HOLDINGS LOAD.
043700*-----------------------------------------------------------------
043800 210000-begn-load-one-row.
043900     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
044000         AT END
044100             GO TO 210000-endn-load-one-row
044200     END-READ
044300
044400     IF ph-portfolio-name NOT = ws-run-portfolio
044500     OR ph-as-of-date     NOT = ws-port-resolved-as-of
044600     OR NOT ph-row-active
044700         GO TO 210000-endn-load-one-row
044800     END-IF
044900
045000     ADD cte-01 TO ws-hold-cnt
045100     MOVE ph-symbol   TO ws-ht-symbol   (ws-hold-cnt)
045200     MOVE ph-quantity TO ws-ht-quantity (ws-hold-cnt)
045300     MOVE 'N'         TO ws-ht-price-sw (ws-hold-cnt)
045400     MOVE ZEROES      TO ws-ht-close-price (ws-hold-cnt).
045500 210000-endn-load-one-row.
045600     EXIT.
045700
045800*-----------------------------------------------------------------
045900* 250000 - LOCATE EACH HELD STOCK'S CLOSE PRICE ON THE EXACT
046000*          ws-calc-date (SAME EXACT-DATE RULE AS THE TOTAL-VALUE
046100*          REPORT - NO MATCH CONTRIBUTES ZERO).
046200*-----------------------------------------------------------------
046300 250000-begn-price-holdings.
046400     PERFORM 260000-begn-price-one-holding
046500        THRU 260000-endn-price-one-holding
046600       VARYING idx-hold FROM 1 BY 1
046700         UNTIL idx-hold > ws-hold-cnt.
046800 250000-endn-price-holdings.
046900     EXIT.
047000
047100*-----------------------------------------------------------------
047200* 260000 - SCAN ONE HELD STOCK'S PRICE FILE FOR THE EXACT-DATE
047300*          RECORD.
047400*-----------------------------------------------------------------
047500 260000-begn-price-one-holding.
047600     MOVE ws-ht-symbol (idx-hold) TO ws-name-stkprice
047700     MOVE SPACE TO ws-stkprice-eof
047800
047900     OPEN INPUT stkprice-file
048000     IF fs-stkprice NOT = "00" AND fs-stkprice NOT = "05"
048100         GO TO 260000-endn-price-one-holding
048200     END-IF
048300
048400     PERFORM 270000-begn-scan-price-ln
048500        THRU 270000-endn-scan-price-ln
048600       UNTIL sw-stkprice-eof-y
048700          OR ht-price-found-y (idx-hold)
048800
048900     CLOSE stkprice-file.
049000 260000-endn-price-one-holding.
049100     EXIT.
049200
049300*-----------------------------------------------------------------
049400* 270000 - ONE LINE OF THE HELD STOCK'S PRICE SCAN.
049500*-----------------------------------------------------------------
049600 270000-begn-scan-price-ln.
049700     READ stkprice-file
049800         AT END
049900             MOVE 'Y' TO ws-stkprice-eof
050000             GO TO 270000-endn-scan-price-ln
050100     END-READ
050200
050300     IF ws-hdr-chk-4 = "DATE"
050400         GO TO 270000-endn-scan-price-ln
050500     END-IF
050600
050700     MOVE ws-ht-symbol (idx-hold) TO sp-symbol
050800     UNSTRING ws-line-in DELIMITED BY ","
050900         INTO sp-trade-date-n sp-open-price sp-high-price
051000              sp-low-price    sp-close-price sp-volume
051100     END-UNSTRING
051200
051300     IF sp-trade-date-n = ws-calc-date
051400         MOVE sp-close-price TO ws-ht-close-price (idx-hold)
051500         MOVE 'Y' TO ws-ht-price-sw (idx-hold)
051600     END-IF.
051700 270000-endn-scan-price-ln.
051800     EXIT.
051900
052000*-----------------------------------------------------------------
052100* 280000 - SUM THE PRICED HOLDINGS INTO ws-calc-value.
052200*-----------------------------------------------------------------
052300 280000-begn-sum-value.
052400     MOVE ZEROES TO ws-calc-value
052500     PERFORM 290000-begn-accum-one-hold
052600        THRU 290000-endn-accum-one-hold
052700       VARYING idx-hold FROM 1 BY 1
052800         UNTIL idx-hold > ws-hold-cnt.
052900 280000-endn-sum-value.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053300* 290000 - ONE HOLDING'S CONTRIBUTION TO ws-calc-value.
053400*-----------------------------------------------------------------
053500 290000-begn-accum-one-hold.
053600     IF NOT ht-price-found-y (idx-hold)
053700         GO TO 290000-endn-accum-one-hold
053800     END-IF
053900
054000     COMPUTE ws-bar-len-calc ROUNDED =
054100             ws-ht-quantity (idx-hold) *
054200             ws-ht-close-price (idx-hold)
054300     ADD ws-bar-len-calc TO ws-calc-value.
054400 290000-endn-accum-one-hold.
054500     EXIT.
054600
054700*-----------------------------------------------------------------
054800* 300000 - TOTAL PORTFOLIO VALUE FOR ws-calc-date.  DRIVES THE
054900*          LOAD-AS-OF, HOLDINGS-LOAD, EXACT-DATE PRICING, AND
055000*          SUMMATION STEPS ABOVE FOR WHATEVER DATE THE CALLING
055100*          PARAGRAPH HAS MOVED INTO ws-calc-date.
055200*-----------------------------------------------------------------
055300 300000-begn-calc-total-for-date.
055400     PERFORM 150000-begn-resolve-as-of
055500        THRU 150000-endn-resolve-as-of
055600     PERFORM 200000-begn-load-holdings
055700        THRU 200000-endn-load-holdings
055800     PERFORM 250000-begn-price-holdings
055900        THRU 250000-endn-price-holdings
056000     PERFORM 280000-begn-sum-value
056100        THRU 280000-endn-sum-value.
056200 300000-endn-calc-total-for-date.
056300     EXIT.
056400
056500*-----------------------------------------------------------------
056600* 350000 - BUSINESS-RULE EDITS: BOTH DATES REQUIRED, START NOT
056700*          AFTER END.
056800*-----------------------------------------------------------------
056900 350000-begn-val-common.
057000     MOVE 'Y' TO ws-sw-valid-request
057100
057200     IF ws-run-start-date = ZEROES OR ws-run-end-date = ZEROES
057300         MOVE 'N' TO ws-sw-valid-request
057400         DISPLAY "START AND END DATES MUST BOTH BE GIVEN."
057500     END-IF
057600
057700     IF ws-run-start-date > ws-run-end-date
057800         MOVE 'N' TO ws-sw-valid-request
057900         DISPLAY "START DATE MAY NOT BE AFTER END DATE."
058000     END-IF.
058100 350000-endn-val-common.
058200     EXIT.
058300
058400*-----------------------------------------------------------------
058500* 400000 - SPAN-DAYS = NUMBER OF CALENDAR DAYS FROM START DATE
058600*          TO END DATE, COUNTED BY THE DESK'S USUAL DAY-WALK.
058700*-----------------------------------------------------------------
058800 400000-begn-calc-span.
058900     MOVE ZEROES TO ws-span-days
059000     MOVE ws-run-end-date TO ws-date-work
059100
059200     PERFORM 410000-begn-span-step
059300        THRU 410000-endn-span-step
059400       UNTIL ws-date-work < ws-run-start-date
059500          OR ws-span-days > cte-max-walk.
059600 400000-endn-calc-span.
059700     EXIT.
059800
059900*-----------------------------------------------------------------
060000* 410000 - ONE DAY OF THE SPAN-DAYS WALK.
060100*-----------------------------------------------------------------
060200 410000-begn-span-step.
060300     PERFORM 900000-begn-day-before
060400        THRU 900000-endn-day-before
060500     ADD cte-01 TO ws-span-days.
060600 410000-endn-span-step.
060700     EXIT.
060800
060900*-----------------------------------------------------------------
061000* 450000 - SELECT THE REPORTING INTERVAL FROM THE SPAN.
061100*-----------------------------------------------------------------
061200 450000-begn-sel-interval.
061300     IF ws-span-days < cte-365
061400         DIVIDE cte-30 INTO ws-span-days GIVING ws-div-quot
061500         IF ws-div-quot IS LESS THAN OR EQUAL TO cte-01
061600             MOVE cte-01 TO ws-interval-days
061700         ELSE
061800             MOVE cte-30 TO ws-interval-days
061900         END-IF
062000     ELSE
062100         MOVE cte-365 TO ws-interval-days
062200     END-IF.
062300 450000-endn-sel-interval.
062400     EXIT.
062500
062600*-----------------------------------------------------------------
062700* 500000 - BUILD THE STEPPED-DATE SERIES FROM START TO END, AND
062800*          THIS DATE'S TOTAL PORTFOLIO VALUE FOR EACH STEP.
062900*-----------------------------------------------------------------
063000 500000-begn-build-dates.
063100     MOVE ZEROES TO ws-date-cnt
063200     MOVE ws-run-start-date TO ws-date-work
063300
063400     PERFORM 510000-begn-add-one-date
063500        THRU 510000-endn-add-one-date
063600       UNTIL ws-date-work > ws-run-end-date
063700          OR ws-date-cnt = cte-max-date-rows.
063800 500000-endn-build-dates.
063900     EXIT.
064000
064100*-----------------------------------------------------------------
064200* 510000 - ONE STEPPED DATE: PRICE IT, STORE IT, STEP FORWARD.
064300*-----------------------------------------------------------------
064400 510000-begn-add-one-date.
064500     ADD cte-01 TO ws-date-cnt
064600     MOVE ws-date-work TO ws-dt-date (ws-date-cnt)
064700     MOVE ws-date-work TO ws-calc-date
064800
064900     PERFORM 300000-begn-calc-total-for-date
065000        THRU 300000-endn-calc-total-for-date
065100
065200     MOVE ws-calc-value TO ws-dt-value (ws-date-cnt)
065300
065400     PERFORM 930000-begn-day-after
065500        THRU 930000-endn-day-after
065600       VARYING ws-walk-cnt FROM 1 BY 1
065700         UNTIL ws-walk-cnt > ws-interval-days.
065800 510000-endn-add-one-date.
065900     EXIT.
066000
066100*-----------------------------------------------------------------
066200* 600000 - MAX-VALUE: THE ACCUMULATED SUM, OVER EVERY STEPPED
066300*          DATE, OF THAT DATE'S TOTAL PORTFOLIO VALUE.
066400*-----------------------------------------------------------------
066500 600000-begn-max-value.
066600     MOVE ZEROES TO ws-max-value
066700     PERFORM 610000-begn-accum-one-date
066800        THRU 610000-endn-accum-one-date
066900       VARYING idx-date FROM 1 BY 1
067000         UNTIL idx-date > ws-date-cnt.
067100 600000-endn-max-value.
067200     EXIT.
067300
067400*-----------------------------------------------------------------
067500* 610000 - ONE STEPPED DATE'S CONTRIBUTION TO MAX-VALUE.
067600*-----------------------------------------------------------------
067700 610000-begn-accum-one-date.
067800     ADD ws-dt-value (idx-date) TO ws-max-value.
067900 610000-endn-accum-one-date.
068000     EXIT.
068100
068200*-----------------------------------------------------------------
068300* 650000 - SCALE-FACTOR = MAX-VALUE / 50, ROUNDED, FLOORED AT 1.
068400*-----------------------------------------------------------------
068500 650000-begn-scale-factor.
068600     COMPUTE ws-scale-factor ROUNDED = ws-max-value / cte-50
068700     IF ws-scale-factor < cte-01
068800         MOVE cte-01 TO ws-scale-factor
068900     END-IF.
069000 650000-endn-scale-factor.
069100     EXIT.
069200
069300*-----------------------------------------------------------------
069400* 700000 - PLOT ONE STEPPED DATE'S BAR AND WRITE ITS LINE.
069500*-----------------------------------------------------------------
069600 700000-begn-plot-perf.
069700     IF ws-dt-value (idx-date) = ZEROES
069800     AND ws-scale-factor NOT = cte-01
069900     AND ws-dt-date (idx-date) > ws-run-start-date
070000     AND ws-dt-date (idx-date) > ws-port-first-purch-date
070100         PERFORM 720000-begn-zero-subst
070200            THRU 720000-endn-zero-subst
070300     END-IF
070400
070500     COMPUTE ws-bar-len-calc ROUNDED =
070600             ws-dt-value (idx-date) / ws-scale-factor
070700
070800     IF ws-bar-len-calc > ZEROES
070900     AND ws-bar-len-calc < cte-01
071000         MOVE cte-01 TO ws-dt-bar-len (idx-date)
071100     ELSE
071200         MOVE ws-bar-len-calc TO ws-dt-bar-len (idx-date)
071300     END-IF
071400
071500     IF ws-dt-bar-len (idx-date) > cte-50
071600         MOVE cte-50 TO ws-dt-bar-len (idx-date)
071700     END-IF
071800
071900     MOVE ws-dt-date-ccyy (idx-date) TO rpt-date-ccyy
072000     MOVE ws-dt-date-mm   (idx-date) TO rpt-date-mm
072100     MOVE ws-dt-date-dd   (idx-date) TO rpt-date-dd
072200     MOVE SPACES TO rpt-bar
072300     IF ws-dt-bar-len (idx-date) > ZEROES
072400         MOVE ws-asterisk-line (1 : ws-dt-bar-len (idx-date))
072500           TO rpt-bar (1 : ws-dt-bar-len (idx-date))
072600     END-IF
072700
072800     WRITE pfperf-rpt-rec FROM rpt-detail-line.
072900 700000-endn-plot-perf.
073000     EXIT.
073100
073200*-----------------------------------------------------------------
073300* 720000 - A STEPPED DATE PRICED AT EXACTLY ZERO BORROWS THE
073400*          MOST RECENT PRIOR NONZERO VALUE, WALKING BACKWARD ONE
073500*          CALENDAR DAY AT A TIME, NO EARLIER THAN START DATE OR
073600*          THE FIRST-PURCHASE DATE.
073700*-----------------------------------------------------------------
073800 720000-begn-zero-subst.
073900     MOVE ws-dt-date (idx-date) TO ws-date-work
074000     MOVE ZEROES TO ws-walk-cnt
074100
074200     PERFORM 730000-begn-zero-subst-step
074300        THRU 730000-endn-zero-subst-step
074400       UNTIL ws-calc-value NOT = ZEROES
074500          OR ws-date-work NOT > ws-run-start-date
074600          OR ws-date-work NOT > ws-port-first-purch-date
074700          OR ws-walk-cnt > cte-max-walk.
074800 720000-endn-zero-subst.
074900     EXIT.
075000
075100*-----------------------------------------------------------------
075200* 730000 - ONE DAY OF THE ZERO-VALUE BACKWARD WALK.
075300*-----------------------------------------------------------------
075400 730000-begn-zero-subst-step.
075500     PERFORM 900000-begn-day-before
075600        THRU 900000-endn-day-before
075700     ADD cte-01 TO ws-walk-cnt
075800     MOVE ws-date-work TO ws-calc-date
075900
076000     PERFORM 300000-begn-calc-total-for-date
076100        THRU 300000-endn-calc-total-for-date
076200
076300     IF ws-calc-value NOT = ZEROES
076400         MOVE ws-calc-value TO ws-dt-value (idx-date)
076500     END-IF.
076600 730000-endn-zero-subst-step.
076700     EXIT.
076800
076900*-----------------------------------------------------------------
077000* 750000 - WRITE THE TRAILING SCALE-FACTOR LINE.
077100*-----------------------------------------------------------------
077200 750000-begn-write-scale-line.
077300     MOVE ws-scale-factor TO rpt-scale-factor
077400     WRITE pfperf-rpt-rec FROM rpt-scale-line.
077500 750000-endn-write-scale-line.
077600     EXIT.
077700
077800*-----------------------------------------------------------------
077900* 900000 - DECREMENT ws-date-work BY ONE CALENDAR DAY, ROLLING
078000*          BACK ACROSS MONTH/YEAR BOUNDARIES AND ALLOWING FOR
078100*          LEAP FEBRUARY.
078200*-----------------------------------------------------------------
078300 900000-begn-day-before.
078400     SUBTRACT cte-01 FROM ws-dw-dd
078500     IF ws-dw-dd = ZEROES
078600         SUBTRACT cte-01 FROM ws-dw-mm
078700         IF ws-dw-mm = ZEROES
078800             MOVE 12 TO ws-dw-mm
078900             SUBTRACT cte-01 FROM ws-dw-ccyy
079000         END-IF
079100         SET idx-dim-month TO ws-dw-mm
079200         MOVE ws-dim-month (idx-dim-month) TO ws-dw-dd
079300         IF ws-dw-mm = 02
079400             PERFORM 920000-begn-chk-leap-yr
079500                THRU 920000-endn-chk-leap-yr
079600             IF sw-leap-year-y
079700                 MOVE 29 TO ws-dw-dd
079800             END-IF
079900         END-IF
080000     END-IF.
080100 900000-endn-day-before.
080200     EXIT.
080300
080400*-----------------------------------------------------------------
080500* 920000 - IS ws-dw-ccyy A LEAP YEAR (GREGORIAN RULE).
080600*-----------------------------------------------------------------
080700 920000-begn-chk-leap-yr.
080800     MOVE 'N' TO ws-sw-leap-year
080900     DIVIDE 4   INTO ws-dw-ccyy
081000         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-004
081100     DIVIDE 100 INTO ws-dw-ccyy
081200         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100
081300     DIVIDE 400 INTO ws-dw-ccyy
081400         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400
081500
081600     IF (ws-lyc-residue-004 = ZEROES
081700         AND ws-lyc-residue-100 NOT = ZEROES)
081800      OR ws-lyc-residue-400 = ZEROES
081900         MOVE 'Y' TO ws-sw-leap-year
082000     END-IF.
082100 920000-endn-chk-leap-yr.
082200     EXIT.
082300
082400*-----------------------------------------------------------------
082500* 930000 - INCREMENT ws-date-work BY ONE CALENDAR DAY, ROLLING
082600*          FORWARD ACROSS MONTH/YEAR BOUNDARIES AND ALLOWING FOR
082700*          LEAP FEBRUARY.
082800*-----------------------------------------------------------------
082900 930000-begn-day-after.
083000     ADD cte-01 TO ws-dw-dd
083100     SET idx-dim-month TO ws-dw-mm
083200     MOVE ws-dim-month (idx-dim-month) TO ws-dim-limit
083300     IF ws-dw-mm = 02
083400         PERFORM 920000-begn-chk-leap-yr
083500            THRU 920000-endn-chk-leap-yr
083600         IF sw-leap-year-y
083700             MOVE 29 TO ws-dim-limit
083800         END-IF
083900     END-IF
084000
084100     IF ws-dw-dd > ws-dim-limit
084200         MOVE 1 TO ws-dw-dd
084300         ADD cte-01 TO ws-dw-mm
084400         IF ws-dw-mm > 12
084500             MOVE 1 TO ws-dw-mm
084600             ADD cte-01 TO ws-dw-ccyy
084700         END-IF
084800     END-IF.
084900 930000-endn-day-after.
085000     EXIT.
085100
085200 END PROGRAM PfPerfRp.
