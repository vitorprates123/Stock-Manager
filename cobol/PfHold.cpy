000100*****************************************************************
000200* PFHOLD.CPY                                                    *
000300* One held-stock lot snapshot row of the portfolio-holdings     *
000400* RELATIVE file.  The full set of rows sharing one              *
000500* ph-portfolio-name and ph-as-of-date is "a portfolio" as of    *
000600* that date; every add/remove/rebalance transaction rewrites    *
000700* the complete snapshot for its transaction date.                *
000800*-----------------------------------------------------------------
000900* MAINTENANCE LOG
001000*   05/02/87 RLT  Original layout (CR-6610), keyed by
001100*                 portfolio name only, one row per stock.
001200*   01/11/88 RLT  Added ph-as-of-date so the as-of snapshot
001300*                 history is retained instead of overlaid
001400*                 (CR-6688).
001500*   11/18/98 JKM  Y2K: ph-first-purch-date and
001600*                 ph-last-change-date widened to 8-digit
001700*                 CCYYMMDD (CR-7704).
001800*****************************************************************
001900 01  ws-pfhold-rec.
002000     05  ph-portfolio-name             PIC X(30).
002100     05  ph-as-of-date                 PIC 9(08).
002200     05  ph-first-purch-date           PIC 9(08).
002300     05  ph-last-change-date           PIC 9(08).
002400     05  ph-symbol                     PIC X(10).
002500     05  ph-quantity                   PIC S9(09)V9(04)
002600                                       SIGN IS LEADING
002700                                       SEPARATE CHARACTER.
002800     05  ph-row-status                 PIC X(01).
002900         88  ph-row-active                         VALUE 'A'.
003000         88  ph-row-deleted                         VALUE 'D'.
003100     05  FILLER                        PIC X(09).
