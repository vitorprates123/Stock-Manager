000100*****************************************************************
000200* PROGRAM:  PfValRpt                                            *
000300* PURPOSE:  Portfolio valuation report - composition,           *
000400*           distribution, or total market value of a portfolio  *
000500*           as of a requested date.                              *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PfValRpt.
000900 AUTHOR.        R L TANNER.
001000 INSTALLATION.  PINEBRIDGE SECURITIES - EDP DEPT.
001100 DATE-WRITTEN.  08/14/88.
001200 DATE-COMPILED.
001300 SECURITY.      COMPANY CONFIDENTIAL - BACK OFFICE USE ONLY.
001400
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*   08/14/88 RLT  CR-6720  Original coding - composition and
001800*                          distribution reports off the holdings
001900*                          file.
002000*   02/27/90 JKM  CR-6900  Added total-value-on-date option
002100*                          (exact-date match only) requested by
002200*                          Fund Accounting.
002300*   07/03/91 RLT  CR-7010  "Load as-of" now walks backward
002400*                          through calendar days instead of
002500*                          requiring an exact holdings-file
002600*                          match - as-of-date reporting was
002700*                          failing on non-transaction days.
002800*   11/25/98 JKM  CR-7704  Y2K - all date fields widened to
002900*                          8-digit CCYYMMDD throughout.
003000*   01/22/09 TWH  CR-8477  Bounded the as-of day-walk with
003100*                          cte-max-walk so a portfolio with
003200*                          no first-purchase date cannot spin
003300*                          the job.
003400*   06/30/11 RLT  CR-8690  Re-keyed paragraph numbers to the
003500*                          current EDP standard (100000 series).
003600*****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     SYMBOLIC CHARACTERS ASTERISK IS 43
004200     NUMERIC SIGN IS TRAILING SEPARATE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OPTIONAL pfhold-file ASSIGN TO ws-name-pfhold
004700            ORGANIZATION IS RELATIVE
004800            ACCESS MODE  IS SEQUENTIAL
004900            RELATIVE KEY IS ws-key-pfhold
005000            FILE STATUS  IS fs-pfhold.
005100
005200     SELECT OPTIONAL stkprice-file ASSIGN TO ws-name-stkprice
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS fs-stkprice.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  pfhold-file
005900     DATA RECORD IS pfhold-file-rec.
006000 01  pfhold-file-rec.
006100     05  pff-portfolio-name            PIC X(30).
006200     05  pff-as-of-date                PIC 9(08).
006300     05  pff-first-purch-date          PIC 9(08).
006400     05  pff-last-change-date          PIC 9(08).
006500     05  pff-symbol                    PIC X(10).
006600     05  pff-quantity                  PIC S9(09)V9(04)
006700                                       SIGN IS LEADING
006800                                       SEPARATE CHARACTER.
006900     05  pff-row-status                PIC X(01).
007000     05  FILLER                        PIC X(09).
007100
007200 FD  stkprice-file
007300     LABEL RECORD IS STANDARD
007400     DATA RECORD IS ws-line-in.
007500 01  ws-line-in                        PIC X(80).
007600 01  ws-line-in-hdr-chk  REDEFINES ws-line-in.
007700     05  ws-hdr-chk-4                  PIC X(04).
007800     05  FILLER                        PIC X(76).
007900
008000 WORKING-STORAGE SECTION.
008100 77  fs-pfhold                         PIC X(02) VALUE SPACES.
008200 77  ws-name-pfhold                    PIC X(12) VALUE SPACES.
008300 77  ws-key-pfhold                     PIC 9(08) COMP
008400                                        VALUE ZEROES.
008500
008600 77  fs-stkprice                       PIC X(02) VALUE SPACES.
008700 77  ws-name-stkprice                  PIC X(12) VALUE SPACES.
008800 77  ws-stkprice-eof                   PIC A(01) VALUE SPACE.
008900     88  sw-stkprice-eof-y                        VALUE 'Y'.
009000
009100 78  cte-01                                       VALUE 1.
009200 78  cte-max-walk                                 VALUE 36500.
009300 78  cte-max-hold-rows                            VALUE 999.
009400
009500 COPY PfHold.cpy.
009600 COPY StkPrice.cpy.
009700
009800 01  ws-date-work                      PIC 9(08)  VALUE ZEROES.
009900 01  ws-date-work-grp  REDEFINES ws-date-work.
010000     05  ws-dw-ccyy                    PIC 9(04).
010100     05  ws-dw-mm                      PIC 9(02).
010200     05  ws-dw-dd                      PIC 9(02).
010300
010400* Days-in-month lookup, built the way the desk builds all of
010500* its small code tables - literal FILLER blocks, then an
010600* indexed REDEFINES over the top for table access.
010700 01  ws-dim-table-fil.
010800     03  FILLER                        PIC 9(02) VALUE 31.
010900     03  FILLER                        PIC 9(02) VALUE 28.
011000     03  FILLER                        PIC 9(02) VALUE 31.
011100     03  FILLER                        PIC 9(02) VALUE 30.
011200     03  FILLER                        PIC 9(02) VALUE 31.
011300     03  FILLER                        PIC 9(02) VALUE 30.
011400     03  FILLER                        PIC 9(02) VALUE 31.
011500     03  FILLER                        PIC 9(02) VALUE 31.
011600     03  FILLER                        PIC 9(02) VALUE 30.
011700     03  FILLER                        PIC 9(02) VALUE 31.
011800     03  FILLER                        PIC 9(02) VALUE 30.
011900     03  FILLER                        PIC 9(02) VALUE 31.
012000 01  ws-dim-table  REDEFINES ws-dim-table-fil.
012100     03  ws-dim-month  OCCURS 12 TIMES
012200                       INDEXED BY idx-dim-month
012300                                   PIC 9(02).
012400
012500 01  ws-leap-year-calc.
012600     05  ws-lyc-residue-004            PIC 9(04) VALUE ZEROES.
012700     05  ws-lyc-residue-100            PIC 9(04) VALUE ZEROES.
012800     05  ws-lyc-residue-400            PIC 9(04) VALUE ZEROES.
012900     05  ws-lyc-quotient               PIC 9(04) VALUE ZEROES.
013000 77  ws-sw-leap-year                   PIC A(01) VALUE 'N'.
013100     88  sw-leap-year-y                          VALUE 'Y'.
013200
013300 01  ws-walk-cnt                       PIC S9(05) COMP
013400                                        VALUE ZEROES.
013500 01  ws-sw-walk-found                  PIC A(01) VALUE 'N'.
013600     88  sw-walk-found-y                          VALUE 'Y'.
013700 01  ws-port-resolved-as-of            PIC 9(08) VALUE ZEROES.
013800
013900 01  ws-port-first-purch-date          PIC 9(08) VALUE ZEROES.
014000 01  ws-sw-port-found                  PIC A(01) VALUE 'N'.
014100     88  sw-port-found-y                          VALUE 'Y'.
014200
014300 01  ws-hold-cnt                       PIC S9(04) COMP
014400                                        VALUE ZEROES.
014500 01  ws-hold-table OCCURS 1 TO 999 TIMES
014600                   DEPENDING ON ws-hold-cnt
014700                   INDEXED   BY idx-hold.
014800     05  ws-ht-symbol                  PIC X(10).
014900     05  ws-ht-quantity                PIC S9(09)V9(04)
015000                                       SIGN IS LEADING
015100                                       SEPARATE CHARACTER.
015200     05  ws-ht-close-price             PIC S9(07)V9(04)
015300                                       SIGN IS LEADING
015400                                       SEPARATE CHARACTER.
015500     05  ws-ht-price-sw                PIC X(01).
015600         88  ht-price-found-y                     VALUE 'Y'.
015700     05  FILLER                        PIC X(05).
015800 01  ws-ht-value-ed  REDEFINES ws-ht-close-price   PIC X(12).
015900
016000 01  ws-run-control.
016100     05  ws-run-portfolio              PIC X(30) VALUE SPACES.
016200     05  ws-run-operation              PIC 9(01) VALUE ZERO.
016300         88  sw-run-op-comp                       VALUE 1.
016400         88  sw-run-op-dist                       VALUE 2.
016500         88  sw-run-op-total                       VALUE 3.
016600     05  ws-run-as-of-date.
016700         10  ws-run-as-of-date-ccyy    PIC 9(04).
016800         10  ws-run-as-of-date-mm      PIC 9(02).
016900         10  ws-run-as-of-date-dd      PIC 9(02).
017000     05  ws-run-as-of-date-n  REDEFINES
017100         ws-run-as-of-date              PIC 9(08).
017200     05  FILLER                        PIC X(05).
017300
017400 01  ws-sw-valid-request                PIC A(01) VALUE 'Y'.
017500     88  sw-valid-request-n                       VALUE 'N'.
017600
017700 01  ws-val-one                        PIC S9(11)V9(04)
017800                                       SIGN IS LEADING
017900                                       SEPARATE CHARACTER.
018000 01  ws-val-total                      PIC S9(11)V9(04)
018100                                       SIGN IS LEADING
018200                                       SEPARATE CHARACTER.
018300
018400 01  heading-line.
018500     05  FILLER                        PIC X(12)
018600                                        VALUE 'Symbol'.
018700     05  FILLER                        PIC X(16)
018800                                        VALUE 'Quantity'.
018900     05  FILLER                        PIC X(14)
019000                                        VALUE 'Price'.
019100     05  FILLER                        PIC X(14)
019200                                        VALUE 'Value'.
019300
019400 01  detail-line.
019500     05  det-symbol                    PIC X(10) VALUE SPACES.
019600     05  FILLER                        PIC X(02) VALUE SPACES.
019700     05  det-quantity                  PIC Z,ZZZ,ZZ9.9999
019800                                        VALUE ZEROES.
019900     05  FILLER                        PIC X(02) VALUE SPACES.
020000     05  det-price                     PIC $$$,$$9.9999
020100                                        VALUE ZEROES.
020200     05  FILLER                        PIC X(02) VALUE SPACES.
020300     05  det-value                     PIC $$,$$$,$$9.99
020400                                        VALUE ZEROES.
020500
020600 01  total-line.
020700     05  FILLER                        PIC X(26)
020800                                        VALUE 'Total portfolio value: '.
020900     05  det-tot-value                 PIC $$,$$$,$$9.99
021000                                        VALUE ZEROES.
021100
021200 PROCEDURE DIVISION.
021300 DECLARATIVES.
021400 File-Handler SECTION.
021500     USE AFTER ERROR PROCEDURE ON pfhold-file.
021600 Status-Check.
021700     DISPLAY SPACE
021800     DISPLAY "File status information."
021900     DISPLAY "File   Name: [" ws-name-pfhold "]."
022000     DISPLAY "Status Code: [" fs-pfhold "].".
022100 END DECLARATIVES.
022200
022300 MAIN-PARAGRAPH.
022400     DISPLAY SPACE
022500     DISPLAY "PfValRpt - portfolio valuation report."
022600     DISPLAY "Portfolio name                 : "
022700             WITH NO ADVANCING
022800     ACCEPT ws-run-portfolio
022900     MOVE "PFHOLD.DAT" TO ws-name-pfhold
023000
023100     DISPLAY "Operation (1 COMP 2 DIST 3 TOT): "
023200             WITH NO ADVANCING
023300     ACCEPT ws-run-operation
023400     DISPLAY "As-of date (CCYYMMDD)          : "
023500             WITH NO ADVANCING
023600     ACCEPT ws-run-as-of-date-n
023700
023800     PERFORM 100000-begn-find-first-purch
023900        THRU 100000-endn-find-first-purch
024000
024100     PERFORM 150000-begn-resolve-as-of
024200        THRU 150000-endn-resolve-as-of
024300
024400     PERFORM 180000-begn-val-common
024500        THRU 180000-endn-val-common
024600
024700     IF sw-valid-request-n
024800         DISPLAY "REQUEST REJECTED - SEE MESSAGE ABOVE."
024900     ELSE
025000         PERFORM 200000-begn-load-holdings
025100            THRU 200000-endn-load-holdings
025200
025300         PERFORM 300000-begn-price-holdings
025400            THRU 300000-endn-price-holdings
025500
025600         EVALUATE TRUE
025700             WHEN sw-run-op-comp
025800                 PERFORM 400000-begn-report-comp
025900                    THRU 400000-endn-report-comp
026000             WHEN sw-run-op-dist
026100                 PERFORM 500000-begn-report-dist
026200                    THRU 500000-endn-report-dist
026300             WHEN sw-run-op-total
026400                 PERFORM 600000-begn-report-total
026500                    THRU 600000-endn-report-total
026600         END-EVALUATE
026700     END-IF
026800
026900     STOP RUN.
027000
027100*-----------------------------------------------------------------
027200* 100000 - SCAN THE HOLDINGS FILE FOR ANY ROW BELONGING TO
027300*          ws-run-portfolio, CAPTURING ITS FIRST-PURCHASE DATE
027400*          (CARRIED ON EVERY ROW OF EVERY SNAPSHOT).
027500*-----------------------------------------------------------------
027600 100000-begn-find-first-purch.
027700     MOVE ZEROES TO ws-port-first-purch-date
027800     MOVE 'N'    TO ws-sw-port-found
027900
028000     OPEN INPUT pfhold-file
028100     IF fs-pfhold NOT = "00" AND fs-pfhold NOT = "05"
028200         GO TO 100000-endn-find-first-purch
028300     END-IF
028400
028500     PERFORM 110000-begn-scan-one-row
028600        THRU 110000-endn-scan-one-row
028700       UNTIL fs-pfhold = "10"
028800
028900     CLOSE pfhold-file.
029000 100000-endn-find-first-purch.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400* 110000 - ONE ROW OF THE FIRST-PURCHASE-DATE SCAN.
029500*-----------------------------------------------------------------
029600 110000-begn-scan-one-row.
029700     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
029800         AT END
029900             GO TO 110000-endn-scan-one-row
030000     END-READ
030100
030200     IF ph-portfolio-name = ws-run-portfolio
030300         MOVE 'Y' TO ws-sw-port-found
030400         MOVE ph-first-purch-date TO ws-port-first-purch-date
030500     END-IF.
030600 110000-endn-scan-one-row.
030700     EXIT.
030800
030900*-----------------------------------------------------------------
031000* 150000 - LOAD-AS-OF RULE: WALK BACKWARD ONE CALENDAR DAY AT A
031100*          TIME FROM THE REQUESTED DATE, NO EARLIER THAN THE
031200*          PORTFOLIO'S FIRST-PURCHASE DATE, UNTIL A DATE IS
031300*          FOUND THAT HAS A SAVED SNAPSHOT.  IF THE PORTFOLIO
031400*          HAS NO ROWS AT ALL, IT IS TREATED AS EMPTY.
031500*-----------------------------------------------------------------
031600 150000-begn-resolve-as-of.
031700     MOVE 'N'    TO ws-sw-walk-found
031800     MOVE ZEROES TO ws-port-resolved-as-of ws-walk-cnt
031900     MOVE ws-run-as-of-date-n TO ws-date-work
032000
032100     IF NOT sw-port-found-y
032200         GO TO 150000-endn-resolve-as-of
032300     END-IF
032400
032500     PERFORM 160000-begn-walk-step
032600        THRU 160000-endn-walk-step
032700       UNTIL sw-walk-found-y
032800          OR ws-date-work < ws-port-first-purch-date
032900          OR ws-walk-cnt > cte-max-walk.
033000 150000-endn-resolve-as-of.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400* 160000 - ONE CALENDAR-DAY STEP OF THE AS-OF WALK.
033500*-----------------------------------------------------------------
033600 160000-begn-walk-step.
033700     PERFORM 170000-begn-chk-as-of-exists
033800        THRU 170000-endn-chk-as-of-exists
033900
034000     IF NOT sw-walk-found-y
034100         PERFORM 900000-begn-day-before
034200            THRU 900000-endn-day-before
034300         ADD cte-01 TO ws-walk-cnt
034400     END-IF.
034500 160000-endn-walk-step.
034600     EXIT.
034700
034800*-----------------------------------------------------------------
034900* 170000 - DOES A SNAPSHOT EXIST FOR ws-run-portfolio AS OF
035000*          ws-date-work?
035100*-----------------------------------------------------------------
035200 170000-begn-chk-as-of-exists.
035300     OPEN INPUT pfhold-file
035400     PERFORM 175000-begn-scan-as-of-row
035500        THRU 175000-endn-scan-as-of-row
035600       UNTIL sw-walk-found-y OR fs-pfhold = "10"
035700     CLOSE pfhold-file.
035800 170000-endn-chk-as-of-exists.
035900     EXIT.
036000
036100*-----------------------------------------------------------------
036200* 175000 - ONE ROW OF THE AS-OF-EXISTENCE SCAN.
036300*-----------------------------------------------------------------
036400 175000-begn-scan-as-of-row.
036500     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
036600         AT END
036700             GO TO 175000-endn-scan-as-of-row
036800     END-READ
036900
037000     IF ph-portfolio-name = ws-run-portfolio
037100     AND ph-as-of-date     = ws-date-work
037200         MOVE 'Y'          TO ws-sw-walk-found
037300         MOVE ws-date-work TO ws-port-resolved-as-of
037400     END-IF.
037500 175000-endn-scan-as-of-row.
037600     EXIT.
037700
037800*-----------------------------------------------------------------
037900* 180000 - BUSINESS-RULE EDITS COMMON TO ALL THREE VALUATION
038000*          OPERATIONS, PLUS THE COMPOSITION-REPORT-ONLY CHECK.
038100*-----------------------------------------------------------------
038200 180000-begn-val-common.
038300     MOVE 'Y' TO ws-sw-valid-request
038400
038500     IF ws-run-as-of-date-n = ZEROES
038600         MOVE 'N' TO ws-sw-valid-request
038700         DISPLAY "AS-OF DATE MUST BE GIVEN."
038800     END-IF
038900
039000     IF sw-run-op-comp AND sw-port-found-y
039100     AND ws-run-as-of-date-n < ws-port-first-purch-date
039200         MOVE 'N' TO ws-sw-valid-request
039300         DISPLAY "DATE MAY NOT PRECEDE FIRST PURCHASE DATE."
039400     END-IF.
039500 180000-endn-val-common.
039600     EXIT.
039700
039800*-----------------------------------------------------------------
039900* 200000 - LOAD THE HOLDINGS TABLE FOR THE RESOLVED AS-OF DATE.
040000*          NO SNAPSHOT RESOLVED MEANS AN EMPTY PORTFOLIO.
040100*-----------------------------------------------------------------
040200 200000-begn-load-holdings.
040300     MOVE ZEROES TO ws-hold-cnt
040400
040500     IF NOT sw-walk-found-y
040600         GO TO 200000-endn-load-holdings
040700     END-IF
040800
040900     OPEN INPUT pfhold-file
041000     PERFORM 210000-begn-load-one-row
041100        THRU 210000-endn-load-one-row
041200       UNTIL fs-pfhold = "10"
041300     CLOSE pfhold-file.
041400 200000-endn-load-holdings.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* 210000 - ONE ROW OF THE HOLDINGS LOAD.
041900*-----------------------------------------------------------------
042000 210000-begn-load-one-row.
042100     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
042200         AT END
042300             GO TO 210000-endn-load-one-row
042400     END-READ
042500
042600     IF ph-portfolio-name NOT = ws-run-portfolio
042700     OR ph-as-of-date     NOT = ws-port-resolved-as-of
042800     OR NOT ph-row-active
042900         GO TO 210000-endn-load-one-row
043000     END-IF
043100
043200     ADD cte-01 TO ws-hold-cnt
043300     MOVE ph-symbol   TO ws-ht-symbol   (ws-hold-cnt)
043400     MOVE ph-quantity TO ws-ht-quantity (ws-hold-cnt)
043500     MOVE 'N'         TO ws-ht-price-sw (ws-hold-cnt)
043600     MOVE ZEROES      TO ws-ht-close-price (ws-hold-cnt).
043700 210000-endn-load-one-row.
043800     EXIT.
043900
044000*-----------------------------------------------------------------
044100* 300000 - LOCATE EACH HOLDING'S PRICE AS OF THE REQUESTED DATE.
044200*          THE COMPOSITION AND DISTRIBUTION REPORTS USE THE FIRST
044300*          ON-OR-BEFORE RECORD; THE TOTAL-VALUE REPORT REQUIRES
044400*          AN EXACT MATCH.
044500*-----------------------------------------------------------------
044600 300000-begn-price-holdings.
044700     PERFORM 310000-begn-price-one-holding
044800        THRU 310000-endn-price-one-holding
044900       VARYING idx-hold FROM 1 BY 1
045000         UNTIL idx-hold > ws-hold-cnt.
045100 300000-endn-price-holdings.
045200     EXIT.
045300
045400*-----------------------------------------------------------------
045500* 310000 - SCAN ONE HELD STOCK'S PRICE FILE FOR THE RELEVANT
045600*          RECORD.
045700*-----------------------------------------------------------------
045800 310000-begn-price-one-holding.
045900     MOVE ws-ht-symbol (idx-hold) TO ws-name-stkprice
046000     MOVE SPACE TO ws-stkprice-eof
046100
046200     OPEN INPUT stkprice-file
046300     IF fs-stkprice NOT = "00" AND fs-stkprice NOT = "05"
046400         GO TO 310000-endn-price-one-holding
046500     END-IF
046600
046700     PERFORM 320000-begn-scan-price-ln
046800        THRU 320000-endn-scan-price-ln
046900       UNTIL sw-stkprice-eof-y
047000          OR ht-price-found-y (idx-hold)
047100
047200     CLOSE stkprice-file.
047300 310000-endn-price-one-holding.
047400     EXIT.
047500
047600*-----------------------------------------------------------------
047700* 320000 - ONE LINE OF THE HELD STOCK'S PRICE SCAN.
047800*-----------------------------------------------------------------
047900 320000-begn-scan-price-ln.
048000     READ stkprice-file
048100         AT END
048200             MOVE 'Y' TO ws-stkprice-eof
048300             GO TO 320000-endn-scan-price-ln
048400     END-READ
048500
048600     IF ws-hdr-chk-4 = "DATE"
048700         GO TO 320000-endn-scan-price-ln
048800     END-IF
048900
049000     MOVE ws-ht-symbol (idx-hold) TO sp-symbol
049100     UNSTRING ws-line-in DELIMITED BY ","
049200         INTO sp-trade-date-n sp-open-price sp-high-price
049300              sp-low-price    sp-close-price sp-volume
049400     END-UNSTRING
049500
049600     IF sw-run-op-total
049700         IF sp-trade-date-n = ws-run-as-of-date-n
049800             MOVE sp-close-price TO ws-ht-close-price (idx-hold)
049900             MOVE 'Y' TO ws-ht-price-sw (idx-hold)
050000         END-IF
050100     ELSE
050200         IF sp-trade-date-n NOT > ws-run-as-of-date-n
050300             MOVE sp-close-price TO ws-ht-close-price (idx-hold)
050400             MOVE 'Y' TO ws-ht-price-sw (idx-hold)
050500         END-IF
050600     END-IF.
050700 320000-endn-scan-price-ln.
050800     EXIT.
050900
051000*-----------------------------------------------------------------
051100* 400000 - PORTFOLIO COMPOSITION: SYMBOL/QUANTITY FOR EACH HOLDING
051200*          WITH A PRICE RECORD ON OR BEFORE THE REQUESTED DATE.
051300*-----------------------------------------------------------------
051400 400000-begn-report-comp.
051500     DISPLAY SPACE
051600     DISPLAY "PORTFOLIO COMPOSITION - " ws-run-portfolio
051700     DISPLAY heading-line
051800
051900     PERFORM 410000-begn-show-comp-row
052000        THRU 410000-endn-show-comp-row
052100       VARYING idx-hold FROM 1 BY 1
052200         UNTIL idx-hold > ws-hold-cnt.
052300 400000-endn-report-comp.
052400     EXIT.
052500
052600*-----------------------------------------------------------------
052700* 410000 - ONE COMPOSITION DETAIL LINE.
052800*-----------------------------------------------------------------
052900 410000-begn-show-comp-row.
053000     IF NOT ht-price-found-y (idx-hold)
053100         GO TO 410000-endn-show-comp-row
053200     END-IF
053300
053400     MOVE ws-ht-symbol   (idx-hold) TO det-symbol
053500     MOVE ws-ht-quantity (idx-hold) TO det-quantity
053600     DISPLAY detail-line.
053700 410000-endn-show-comp-row.
053800     EXIT.
053900
054000*-----------------------------------------------------------------
054100* 500000 - PORTFOLIO DISTRIBUTION: SYMBOL/QUANTITY/PRICE/VALUE
054200*          FOR EACH HOLDING WITH A PRICE RECORD ON OR BEFORE THE
054300*          REQUESTED DATE, PLUS A RUNNING TOTAL.
054400*-----------------------------------------------------------------
054500 500000-begn-report-dist.
054600     MOVE ZEROES TO ws-val-total
054700     DISPLAY SPACE
054800     DISPLAY "PORTFOLIO DISTRIBUTION - " ws-run-portfolio
054900     DISPLAY heading-line
055000
055100     PERFORM 510000-begn-show-dist-row
055200        THRU 510000-endn-show-dist-row
055300       VARYING idx-hold FROM 1 BY 1
055400         UNTIL idx-hold > ws-hold-cnt
055500
055600     MOVE ws-val-total TO det-tot-value
055700     DISPLAY SPACE
055800     DISPLAY total-line.
055900 500000-endn-report-dist.
056000     EXIT.
056100
056200*-----------------------------------------------------------------
056300* 510000 - ONE DISTRIBUTION DETAIL LINE.
056400*-----------------------------------------------------------------
056500 510000-begn-show-dist-row.
056600     IF NOT ht-price-found-y (idx-hold)
056700         GO TO 510000-endn-show-dist-row
056800     END-IF
056900
057000     COMPUTE ws-val-one ROUNDED =
057100             ws-ht-quantity (idx-hold) *
057200             ws-ht-close-price (idx-hold)
057300     ADD ws-val-one TO ws-val-total
057400
057500     MOVE ws-ht-symbol      (idx-hold) TO det-symbol
057600     MOVE ws-ht-quantity    (idx-hold) TO det-quantity
057700     MOVE ws-ht-close-price (idx-hold) TO det-price
057800     MOVE ws-val-one                   TO det-value
057900     DISPLAY detail-line.
058000 510000-endn-show-dist-row.
058100     EXIT.
058200
058300*-----------------------------------------------------------------
058400* 600000 - TOTAL PORTFOLIO VALUE: SUM OF QUANTITY x CLOSE FOR
058500*          EVERY HOLDING WITH AN EXACT-DATE PRICE MATCH; A
058600*          HOLDING WITH NO EXACT MATCH CONTRIBUTES ZERO.
058700*-----------------------------------------------------------------
058800 600000-begn-report-total.
058900     MOVE ZEROES TO ws-val-total
059000
059100     PERFORM 610000-begn-accum-total-row
059200        THRU 610000-endn-accum-total-row
059300       VARYING idx-hold FROM 1 BY 1
059400         UNTIL idx-hold > ws-hold-cnt
059500
059600     MOVE ws-val-total TO det-tot-value
059700     DISPLAY SPACE
059800     DISPLAY "PORTFOLIO TOTAL VALUE - " ws-run-portfolio
059900     DISPLAY total-line.
060000 600000-endn-report-total.
060100     EXIT.
060200
060300*-----------------------------------------------------------------
060400* 610000 - ONE HOLDING'S CONTRIBUTION TO TOTAL VALUE.
060500*-----------------------------------------------------------------
060600 610000-begn-accum-total-row.
060700     IF NOT ht-price-found-y (idx-hold)
060800         GO TO 610000-endn-accum-total-row
060900     END-IF
061000
061100     COMPUTE ws-val-one ROUNDED =
061200             ws-ht-quantity (idx-hold) *
061300             ws-ht-close-price (idx-hold)
061400     ADD ws-val-one TO ws-val-total.
061500 610000-endn-accum-total-row.
061600     EXIT.
061700
061800*-----------------------------------------------------------------
061900* 900000 - DECREMENT ws-date-work BY ONE CALENDAR DAY, ROLLING
062000*          BACK ACROSS MONTH/YEAR BOUNDARIES AND ALLOWING FOR
062100*          LEAP FEBRUARY.
062200*-----------------------------------------------------------------
062300 900000-begn-day-before.
062400     SUBTRACT cte-01 FROM ws-dw-dd
062500     IF ws-dw-dd = ZEROES
062600         SUBTRACT cte-01 FROM ws-dw-mm
062700         IF ws-dw-mm = ZEROES
062800             MOVE 12 TO ws-dw-mm
062900             SUBTRACT cte-01 FROM ws-dw-ccyy
063000         END-IF
063100         SET idx-dim-month TO ws-dw-mm
063200         MOVE ws-dim-month (idx-dim-month) TO ws-dw-dd
063300         IF ws-dw-mm = 02
063400             PERFORM 920000-begn-chk-leap-yr
063500                THRU 920000-endn-chk-leap-yr
063600             IF sw-leap-year-y
063700                 MOVE 29 TO ws-dw-dd
063800             END-IF
063900         END-IF
064000     END-IF.
064100 900000-endn-day-before.
064200     EXIT.
064300
064400*-----------------------------------------------------------------
064500* 920000 - IS ws-dw-ccyy A LEAP YEAR (GREGORIAN RULE).
064600*-----------------------------------------------------------------
064700 920000-begn-chk-leap-yr.
064800     MOVE 'N' TO ws-sw-leap-year
064900     DIVIDE 4   INTO ws-dw-ccyy
065000         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-004
065100     DIVIDE 100 INTO ws-dw-ccyy
065200         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-100
065300     DIVIDE 400 INTO ws-dw-ccyy
065400         GIVING ws-lyc-quotient REMAINDER ws-lyc-residue-400
065500
065600     IF (ws-lyc-residue-004 = ZEROES
065700         AND ws-lyc-residue-100 NOT = ZEROES)
065800      OR ws-lyc-residue-400 = ZEROES
065900         MOVE 'Y' TO ws-sw-leap-year
066000     END-IF.
066100 920000-endn-chk-leap-yr.
066200     EXIT.
066300
066400 END PROGRAM PfValRpt.
