000100*****************************************************************
000200* STKPRICE.CPY                                                  *
000300* Daily OHLCV price record for one ticker symbol.  One copy of  *
000400* this record is UNSTRING'd out of each line of a symbol's      *
000500* <SYMBOL>.CSV feed file (date,open,high,low,close,volume),     *
000600* newest trading date first, as delivered by the price vendor.  *
000700*-----------------------------------------------------------------
000800* MAINTENANCE LOG
000900*   05/02/87 RLT  Original layout, 2-digit year (CR-6610).
001000*   11/02/98 JKM  Y2K: widened sp-trade-date to 4-digit CC/YY
001100*                 century/year split (CR-7704).
001200*   07/19/04 TWH  Added sp-volume, widened price fields to
001300*                 4 decimal places to match vendor feed
001400*                 change (CR-8123).
001500*****************************************************************
001600 01  ws-stock-price-rec.
001700     05  sp-symbol                     PIC X(10).
001800     05  sp-trade-date.
001900         10  sp-trade-date-ccyy        PIC 9(04).
002000         10  sp-trade-date-mm          PIC 9(02).
002100         10  sp-trade-date-dd          PIC 9(02).
002200     05  sp-trade-date-n  REDEFINES
002300         sp-trade-date                 PIC 9(08).
002400     05  sp-open-price                 PIC S9(07)V9(04)
002500                                       SIGN IS LEADING
002600                                       SEPARATE CHARACTER.
002700     05  sp-high-price                 PIC S9(07)V9(04)
002800                                       SIGN IS LEADING
002900                                       SEPARATE CHARACTER.
003000     05  sp-low-price                  PIC S9(07)V9(04)
003100                                       SIGN IS LEADING
003200                                       SEPARATE CHARACTER.
003300     05  sp-close-price                PIC S9(07)V9(04)
003400                                       SIGN IS LEADING
003500                                       SEPARATE CHARACTER.
003600     05  sp-volume                     PIC S9(15)
003700                                       SIGN IS LEADING
003800                                       SEPARATE CHARACTER.
003900     05  FILLER                        PIC X(05).
