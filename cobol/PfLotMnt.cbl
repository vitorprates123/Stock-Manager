000100*****************************************************************
000200* PROGRAM:  PfLotMnt                                            *
000300* PURPOSE:  Lot maintenance - posts one stock purchase or sale  *
000400*           transaction against a portfolio's holdings and      *
000500*           rewrites the holdings snapshot as of the            *
000600*           transaction date.                                   *
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PfLotMnt.
001000 AUTHOR.        J K MORALES.
001100 INSTALLATION.  PINEBRIDGE SECURITIES - EDP DEPT.
001200 DATE-WRITTEN.  05/02/87.
001300 DATE-COMPILED.
001400 SECURITY.      COMPANY CONFIDENTIAL - BACK OFFICE USE ONLY.
001500
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*   05/02/87 JKM  CR-6650  Original coding - add/remove one lot
001900*                          against the holdings file.
002000*   01/11/88 RLT  CR-6702  Stock-existence check now reads the
002100*                          price file instead of trusting the
002200*                          transaction's own symbol field.
002300*   06/19/90 JKM  CR-6960  A stock sale now deletes the holding
002400*                          outright when the remove quantity
002500*                          equals the full position (was leaving
002600*                          a zero-quantity row on file).
002700*   03/02/92 DMF  CR-7090  A stock purchase no longer allowed to post a
002800*                          transaction date ahead of the price
002900*                          file's own latest quote for the
003000*                          symbol - desk was back-dating lots
003100*                          incorrectly.  (Reverted 03/09/92,
003200*                          see next entry - rule was wrong.)
003300*   03/09/92 DMF  CR-7091  Backed out CR-7090 edit; the only
003400*                          date-ordering rule is against the
003500*                          portfolio's own first-purchase and
003600*                          last-change dates, not the price feed.
003700*   11/18/98 JKM  CR-7704  Y2K - all date fields widened to
003800*                          8-digit CCYYMMDD throughout.
003900*   02/06/06 TWH  CR-8240  Rewritten against the RELATIVE
004000*                          holdings file layout (was a per-
004100*                          portfolio indexed file per branch
004200*                          office before the EDP consolidation).
004300*   06/30/11 RLT  CR-8690  Re-keyed paragraph numbers to the
004400*                          current EDP standard (100000 series).
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SYMBOLIC CHARACTERS ASTERISK IS 43
005100     NUMERIC SIGN IS TRAILING SEPARATE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL pfhold-file ASSIGN TO ws-name-pfhold
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS SEQUENTIAL
005800            RELATIVE KEY IS ws-key-pfhold
005900            FILE STATUS  IS fs-pfhold.
006000
006100     SELECT OPTIONAL stkprice-file ASSIGN TO ws-name-stkprice
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS fs-stkprice.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  pfhold-file
006800     DATA RECORD IS pfhold-file-rec.
006900 01  pfhold-file-rec.
007000     05  pff-portfolio-name            PIC X(30).
007100     05  pff-as-of-date                PIC 9(08).
007200     05  pff-first-purch-date          PIC 9(08).
007300     05  pff-last-change-date          PIC 9(08).
007400     05  pff-symbol                    PIC X(10).
007500     05  pff-quantity                  PIC S9(09)V9(04)
007600                                       SIGN IS LEADING
007700                                       SEPARATE CHARACTER.
007800     05  pff-row-status                PIC X(01).
007900     05  FILLER                        PIC X(09).
008000
008100 FD  stkprice-file
008200     LABEL RECORD IS STANDARD
008300     DATA RECORD IS ws-line-in.
008400 01  ws-line-in                        PIC X(80).
008500 01  ws-line-in-hdr-chk  REDEFINES ws-line-in.
008600     05  ws-hdr-chk-4                  PIC X(04).
008700     05  FILLER                        PIC X(76).
008800
008900 WORKING-STORAGE SECTION.
009000 77  fs-pfhold                         PIC X(02) VALUE SPACES.
009100 77  ws-name-pfhold                    PIC X(12) VALUE SPACES.
009200 77  ws-key-pfhold                     PIC 9(08) COMP
009300                                        VALUE ZEROES.
009400 77  ws-pfhold-eof                     PIC A(01) VALUE SPACE.
009500     88  sw-pfhold-eof-y                          VALUE 'Y'.
009600
009700 77  fs-stkprice                       PIC X(02) VALUE SPACES.
009800 77  ws-name-stkprice                  PIC X(12) VALUE SPACES.
009900 77  ws-stkprice-eof                   PIC A(01) VALUE SPACE.
010000     88  sw-stkprice-eof-y                        VALUE 'Y'.
010100
010200 78  cte-01                                       VALUE 1.
010300 78  cte-max-hold-rows                            VALUE 999.
010400
010500 COPY PfHold.cpy.
010600 COPY StkPrice.cpy.
010700
010800* Working snapshot of the portfolio's current holdings, loaded
010900* from the highest AS-OF-DATE on file for ws-run-portfolio,
011000* amended in place by the add/remove logic, then rewritten to
011100* the holdings file as of the transaction date.
011200 01  ws-hold-cnt                       PIC S9(04) COMP
011300                                        VALUE ZEROES.
011400 01  ws-hold-table OCCURS 1 TO 999 TIMES
011500                   DEPENDING ON ws-hold-cnt
011600                   INDEXED   BY idx-hold.
011700     05  ws-ht-symbol                  PIC X(10).
011800     05  ws-ht-quantity                PIC S9(09)V9(04)
011900                                       SIGN IS LEADING
012000                                       SEPARATE CHARACTER.
012100     05  ws-ht-status                  PIC X(01).
012200         88  ht-row-active                        VALUE 'A'.
012300         88  ht-row-deleted                        VALUE 'D'.
012400     05  FILLER                        PIC X(09).
012500 01  ws-ht-quantity-ed  REDEFINES ws-ht-quantity    PIC X(14).
012600
012700 01  ws-port-first-purch-date          PIC 9(08) VALUE ZEROES.
012800 01  ws-port-last-change-date          PIC 9(08) VALUE ZEROES.
012900 01  ws-port-cur-as-of                 PIC 9(08) VALUE ZEROES.
013000 01  ws-sw-port-found                  PIC A(01) VALUE 'N'.
013100     88  sw-port-found-y                          VALUE 'Y'.
013200
013300 01  ws-run-control.
013400     05  ws-run-portfolio              PIC X(30) VALUE SPACES.
013500     05  ws-run-operation              PIC 9(01) VALUE ZERO.
013600         88  sw-run-op-add                        VALUE 1.
013700         88  sw-run-op-remove                      VALUE 2.
013800     05  ws-run-symbol                 PIC X(10) VALUE SPACES.
013900     05  ws-run-quantity               PIC S9(09)V9(04)
014000                                       SIGN IS LEADING
014100                                       SEPARATE CHARACTER.
014200     05  ws-run-txn-date.
014300         10  ws-run-txn-date-ccyy      PIC 9(04).
014400         10  ws-run-txn-date-mm        PIC 9(02).
014500         10  ws-run-txn-date-dd        PIC 9(02).
014600     05  ws-run-txn-date-n  REDEFINES
014700         ws-run-txn-date               PIC 9(08).
014800     05  FILLER                        PIC X(05).
014900
015000 01  ws-sw-valid-request                PIC A(01) VALUE 'Y'.
015100     88  sw-valid-request-n                       VALUE 'N'.
015200
015300 01  ws-sw-stock-exists                 PIC A(01) VALUE 'N'.
015400     88  sw-stock-exists-y                        VALUE 'Y'.
015500
015600 01  ws-idx-found                      PIC S9(04) COMP
015700                                        VALUE ZEROES.
015800
015900 PROCEDURE DIVISION.
016000 DECLARATIVES.
016100 File-Handler SECTION.
016200     USE AFTER ERROR PROCEDURE ON pfhold-file.
016300 Status-Check.
016400     DISPLAY SPACE
016500     DISPLAY "File status information."
016600     DISPLAY "File   Name: [" ws-name-pfhold "]."
016700     DISPLAY "Status Code: [" fs-pfhold "].".
016800 END DECLARATIVES.
016900
017000 MAIN-PARAGRAPH.
017100     DISPLAY SPACE
017200     DISPLAY "PfLotMnt - post one lot transaction."
017300     DISPLAY "Portfolio name                : " WITH NO ADVANCING
017400     ACCEPT ws-run-portfolio
017500     MOVE "PFHOLD.DAT"    TO ws-name-pfhold
017600
017700     DISPLAY "Operation (1 ADD 2 REMOVE)     : "
017800             WITH NO ADVANCING
017900     ACCEPT ws-run-operation
018000     DISPLAY "Symbol                         : "
018100             WITH NO ADVANCING
018200     ACCEPT ws-run-symbol
018300     MOVE ws-run-symbol TO ws-name-stkprice
018400     DISPLAY "Quantity                       : "
018500             WITH NO ADVANCING
018600     ACCEPT ws-run-quantity
018700     DISPLAY "Transaction date (CCYYMMDD)    : "
018800             WITH NO ADVANCING
018900     ACCEPT ws-run-txn-date-n
019000
019100     PERFORM 100000-begn-load-holdings
019200        THRU 100000-endn-load-holdings
019300
019400     PERFORM 150000-begn-chk-stock-exists
019500        THRU 150000-endn-chk-stock-exists
019600
019700     PERFORM 180000-begn-val-common
019800        THRU 180000-endn-val-common
019900
020000     IF sw-valid-request-n
020100         DISPLAY "TRANSACTION REJECTED - SEE MESSAGE ABOVE."
020200     ELSE
020300         EVALUATE TRUE
020400             WHEN sw-run-op-add
020500                 PERFORM 200000-begn-add-stock
020600                    THRU 200000-endn-add-stock
020700             WHEN sw-run-op-remove
020800                 PERFORM 300000-begn-remove-stock
020900                    THRU 300000-endn-remove-stock
021000         END-EVALUATE
021100
021200         IF sw-valid-request-n
021300             DISPLAY "TRANSACTION REJECTED - SEE MESSAGE ABOVE."
021400         ELSE
021500             PERFORM 400000-begn-rewrite-holdings
021600                THRU 400000-endn-rewrite-holdings
021700             DISPLAY "TRANSACTION POSTED."
021800         END-IF
021900     END-IF
022000
022100     STOP RUN.
022200
022300*-----------------------------------------------------------------
022400* 100000 - LOCATE THE PORTFOLIO'S MOST-RECENT HOLDINGS SNAPSHOT
022500*          (HIGHEST AS-OF-DATE ON FILE FOR THIS PORTFOLIO NAME)
022600*          AND LOAD ITS ROWS INTO ws-hold-table.  TWO PASSES OF
022700*          THE FILE - FIRST TO FIND THE DATE, THEN TO LOAD IT -
022800*          SINCE A RELATIVE FILE CARRIES NO DIRECTORY OF DATES.
022900*-----------------------------------------------------------------
023000 100000-begn-load-holdings.
023100     MOVE ZEROES   TO ws-hold-cnt ws-port-cur-as-of
023200     MOVE ZEROES   TO ws-port-first-purch-date
023300     MOVE ZEROES   TO ws-port-last-change-date
023400     MOVE 'N'      TO ws-sw-port-found
023500
023600     OPEN INPUT pfhold-file
023700     IF fs-pfhold NOT = "00" AND fs-pfhold NOT = "05"
023800         GO TO 100000-endn-load-holdings
023900     END-IF
024000
024100     MOVE SPACE TO ws-pfhold-eof
024200     PERFORM 110000-begn-scan-for-as-of
024300        THRU 110000-endn-scan-for-as-of
024400       UNTIL sw-pfhold-eof-y
024500     CLOSE pfhold-file
024600
024700     IF NOT sw-port-found-y
024800         GO TO 100000-endn-load-holdings
024900     END-IF
025000
025100     OPEN INPUT pfhold-file
025200     MOVE SPACE TO ws-pfhold-eof
025300     PERFORM 130000-begn-load-one-row
025400        THRU 130000-endn-load-one-row
025500       UNTIL sw-pfhold-eof-y
025600     CLOSE pfhold-file.
025700 100000-endn-load-holdings.
025800     EXIT.
025900
026000*-----------------------------------------------------------------
026100* 110000 - FIRST PASS: FIND THE HIGHEST AS-OF-DATE ON FILE FOR
026200*          ws-run-portfolio AND CAPTURE ITS FIRST-PURCHASE AND
026300*          LAST-CHANGE DATES (CARRIED ON EVERY ROW OF A SNAPSHOT).
026400*-----------------------------------------------------------------
026500 110000-begn-scan-for-as-of.
026600     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
026700         AT END
026800             MOVE 'Y' TO ws-pfhold-eof
026900             GO TO 110000-endn-scan-for-as-of
027000     END-READ
027100
027200     IF ph-portfolio-name NOT = ws-run-portfolio
027300         GO TO 110000-endn-scan-for-as-of
027400     END-IF
027500
027600     MOVE 'Y' TO ws-sw-port-found
027700     IF ph-as-of-date > ws-port-cur-as-of
027800         MOVE ph-as-of-date         TO ws-port-cur-as-of
027900         MOVE ph-first-purch-date   TO ws-port-first-purch-date
028000         MOVE ph-last-change-date   TO ws-port-last-change-date
028100     END-IF.
028200 110000-endn-scan-for-as-of.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028600* 130000 - SECOND PASS: LOAD EVERY ACTIVE ROW OF THE PORTFOLIO'S
028700*          CURRENT (HIGHEST AS-OF-DATE) SNAPSHOT INTO THE TABLE.
028800*-----------------------------------------------------------------
028900 130000-begn-load-one-row.
029000     READ pfhold-file NEXT RECORD INTO ws-pfhold-rec
029100         AT END
029200             MOVE 'Y' TO ws-pfhold-eof
029300             GO TO 130000-endn-load-one-row
029400     END-READ
029500
029600     IF ph-portfolio-name NOT = ws-run-portfolio
029700     OR ph-as-of-date     NOT = ws-port-cur-as-of
029800     OR NOT ph-row-active
029900         GO TO 130000-endn-load-one-row
030000     END-IF
030100
030200     ADD cte-01 TO ws-hold-cnt
030300     MOVE ph-symbol    TO ws-ht-symbol   (ws-hold-cnt)
030400     MOVE ph-quantity  TO ws-ht-quantity (ws-hold-cnt)
030500     MOVE 'A'          TO ws-ht-status   (ws-hold-cnt).
030600 130000-endn-load-one-row.
030700     EXIT.
030800
030900*-----------------------------------------------------------------
031000* 150000 - CONFIRM THE TRANSACTION SYMBOL HAS AT LEAST ONE PRICE
031100*          RECORD ON OR BEFORE THE TRANSACTION DATE.
031200*-----------------------------------------------------------------
031300 150000-begn-chk-stock-exists.
031400     MOVE 'N' TO ws-sw-stock-exists
031500     MOVE SPACE TO ws-stkprice-eof
031600
031700     OPEN INPUT stkprice-file
031800     IF fs-stkprice NOT = "00" AND fs-stkprice NOT = "05"
031900         GO TO 150000-endn-chk-stock-exists
032000     END-IF
032100
032200     PERFORM 160000-begn-scan-price-ln
032300        THRU 160000-endn-scan-price-ln
032400       UNTIL sw-stkprice-eof-y OR sw-stock-exists-y
032500
032600     CLOSE stkprice-file.
032700 150000-endn-chk-stock-exists.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100* 160000 - ONE LINE OF THE STOCK-EXISTENCE SCAN.
033200*-----------------------------------------------------------------
033300 160000-begn-scan-price-ln.
033400     READ stkprice-file
033500         AT END
033600             MOVE 'Y' TO ws-stkprice-eof
033700             GO TO 160000-endn-scan-price-ln
033800     END-READ
033900
034000     IF ws-hdr-chk-4 = "DATE"
034100         GO TO 160000-endn-scan-price-ln
034200     END-IF
034300
034400     MOVE ws-run-symbol TO sp-symbol
034500     UNSTRING ws-line-in DELIMITED BY ","
034600         INTO sp-trade-date-n sp-open-price sp-high-price
034700              sp-low-price    sp-close-price sp-volume
034800     END-UNSTRING
034900
035000     IF sp-trade-date-n NOT > ws-run-txn-date-n
035100         MOVE 'Y' TO ws-sw-stock-exists
035200     END-IF.
035300 160000-endn-scan-price-ln.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700* 180000 - BUSINESS-RULE EDITS COMMON TO A PURCHASE OR SALE,
035800*          PLUS THE PURCHASE-ONLY DATE-ORDERING AND EXISTENCE
035900*          CHECKS.
036000*-----------------------------------------------------------------
036100 180000-begn-val-common.
036200     MOVE 'Y' TO ws-sw-valid-request
036300
036400     IF ws-run-symbol = SPACES
036500         MOVE 'N' TO ws-sw-valid-request
036600         DISPLAY "STOCK SYMBOL MUST BE GIVEN."
036700     END-IF
036800     IF ws-run-quantity NOT > ZEROES
036900         MOVE 'N' TO ws-sw-valid-request
037000         DISPLAY "QUANTITY MUST BE GREATER THAN ZERO."
037100     END-IF
037200     IF ws-port-first-purch-date NOT = ZEROES
037300     AND ws-run-txn-date-n < ws-port-first-purch-date
037400         MOVE 'N' TO ws-sw-valid-request
037500         DISPLAY "DATE MAY NOT PRECEDE FIRST PURCHASE DATE."
037600     END-IF
037700
037800     IF sw-run-op-add
037900         IF ws-run-txn-date-n < ws-port-last-change-date
038000             MOVE 'N' TO ws-sw-valid-request
038100             DISPLAY "DATE MAY NOT PRECEDE LAST-CHANGE DATE."
038200         END-IF
038300         IF NOT sw-stock-exists-y
038400             MOVE 'N' TO ws-sw-valid-request
038500             DISPLAY "NO PRICE HISTORY FOR " ws-run-symbol
038600                     " ON OR BEFORE TRANSACTION DATE."
038700         END-IF
038800     END-IF.
038900 180000-endn-val-common.
039000     EXIT.
039100
039200*-----------------------------------------------------------------
039300* 200000 - POST A PURCHASE: INCREASE AN EXISTING HOLDING'S QTY OR
039400*          CREATE A NEW HOLDING ROW; SET FIRST-PURCHASE-DATE THE
039500*          FIRST TIME A PORTFOLIO RECEIVES A LOT.
039600*-----------------------------------------------------------------
039700 200000-begn-add-stock.
039800     MOVE ZEROES TO ws-idx-found
039900     PERFORM 210000-begn-find-symbol
040000        THRU 210000-endn-find-symbol
040100       VARYING idx-hold FROM 1 BY 1
040200         UNTIL idx-hold > ws-hold-cnt
040300
040400     IF ws-idx-found > ZEROES
040500         ADD ws-run-quantity TO ws-ht-quantity (ws-idx-found)
040600         MOVE 'A' TO ws-ht-status (ws-idx-found)
040700     ELSE
040800         ADD cte-01 TO ws-hold-cnt
040900         MOVE ws-run-symbol   TO ws-ht-symbol   (ws-hold-cnt)
041000         MOVE ws-run-quantity TO ws-ht-quantity (ws-hold-cnt)
041100         MOVE 'A'             TO ws-ht-status   (ws-hold-cnt)
041200     END-IF
041300
041400     IF ws-port-first-purch-date = ZEROES
041500         MOVE ws-run-txn-date-n TO ws-port-first-purch-date
041600     END-IF
041700     MOVE ws-run-txn-date-n TO ws-port-last-change-date.
041800 200000-endn-add-stock.
041900     EXIT.
042000
042100*-----------------------------------------------------------------
042200* 210000 - ONE TABLE-ROW COMPARE OF THE SYMBOL SEARCH.
042300*-----------------------------------------------------------------
042400 210000-begn-find-symbol.
042500     IF ws-ht-symbol (idx-hold) = ws-run-symbol
042600     AND ht-row-active (idx-hold)
042700         SET ws-idx-found TO idx-hold
042800     END-IF.
042900 210000-endn-find-symbol.
043000     EXIT.
043100
043200*-----------------------------------------------------------------
043300* 300000 - POST A SALE: DECREMENT OR DELETE AN EXISTING HOLDING.
043400*          STOCK MUST CURRENTLY BE HELD; QUANTITY TO REMOVE MUST
043500*          NOT EXCEED THE CURRENT POSITION.
043600*-----------------------------------------------------------------
043700 300000-begn-remove-stock.
043800     MOVE ZEROES TO ws-idx-found
043900     PERFORM 210000-begn-find-symbol
044000        THRU 210000-endn-find-symbol
044100       VARYING idx-hold FROM 1 BY 1
044200         UNTIL idx-hold > ws-hold-cnt
044300
044400     IF ws-idx-found = ZEROES
044500         MOVE 'N' TO ws-sw-valid-request
044600         DISPLAY ws-run-symbol " IS NOT CURRENTLY HELD."
044700         GO TO 300000-endn-remove-stock
044800     END-IF
044900
045000     IF ws-run-quantity > ws-ht-quantity (ws-idx-found)
045100         MOVE 'N' TO ws-sw-valid-request
045200         DISPLAY "REMOVE QUANTITY EXCEEDS CURRENT HOLDING."
045300         GO TO 300000-endn-remove-stock
045400     END-IF
045500
045600     IF ws-run-quantity = ws-ht-quantity (ws-idx-found)
045700         MOVE 'D' TO ws-ht-status (ws-idx-found)
045800     ELSE
045900         SUBTRACT ws-run-quantity
046000              FROM ws-ht-quantity (ws-idx-found)
046100     END-IF
046200
046300     MOVE ws-run-txn-date-n TO ws-port-last-change-date.
046400 300000-endn-remove-stock.
046500     EXIT.
046600
046700*-----------------------------------------------------------------
046800* 400000 - REWRITE THE PORTFOLIO'S HOLDINGS AS A NEW SNAPSHOT
046900*          DATED THE TRANSACTION DATE.  DELETED ROWS ARE SIMPLY
047000*          NOT WRITTEN FORWARD.
047100*-----------------------------------------------------------------
047200 400000-begn-rewrite-holdings.
047300     OPEN EXTEND pfhold-file
047400     IF fs-pfhold NOT = "00" AND fs-pfhold NOT = "05"
047500         DISPLAY "UNABLE TO OPEN HOLDINGS FILE FOR EXTEND."
047600         GO TO 400000-endn-rewrite-holdings
047700     END-IF
047800
047900     PERFORM 410000-begn-write-one-row
048000        THRU 410000-endn-write-one-row
048100       VARYING idx-hold FROM 1 BY 1
048200         UNTIL idx-hold > ws-hold-cnt
048300
048400     CLOSE pfhold-file.
048500 400000-endn-rewrite-holdings.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900* 410000 - WRITE ONE ACTIVE HOLDING ROW OF THE NEW SNAPSHOT.
049000*-----------------------------------------------------------------
049100 410000-begn-write-one-row.
049200     IF NOT ht-row-active (idx-hold)
049300         GO TO 410000-endn-write-one-row
049400     END-IF
049500
049600     MOVE ws-run-portfolio          TO ph-portfolio-name
049700     MOVE ws-run-txn-date-n         TO ph-as-of-date
049800     MOVE ws-port-first-purch-date  TO ph-first-purch-date
049900     MOVE ws-port-last-change-date  TO ph-last-change-date
050000     MOVE ws-ht-symbol   (idx-hold) TO ph-symbol
050100     MOVE ws-ht-quantity (idx-hold) TO ph-quantity
050200     MOVE 'A'                       TO ph-row-status
050300
050400     WRITE pfhold-file-rec FROM ws-pfhold-rec
050500         INVALID KEY
050600             DISPLAY "INVALID KEY WRITING HOLDING FOR "
050700                     ws-ht-symbol (idx-hold)
050800     END-WRITE.
050900 410000-endn-write-one-row.
051000     EXIT.
051100
051200 END PROGRAM PfLotMnt.
