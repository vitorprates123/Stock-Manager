000100*****************************************************************
000200* REBALTGT.CPY                                                  *
000300* One target-percentage line of a rebalance request.  The full  *
000400* set of rows in one request file must sum TO-100-PCT exactly.  *
000500*-----------------------------------------------------------------
000600* MAINTENANCE LOG
000700*   02/20/90 RLT  Original layout (CR-6910).
000800*****************************************************************
000900 01  ws-rebaltgt-rec.
001000     05  rt-symbol                     PIC X(10).
001100     05  rt-target-pct                 PIC 9(03).
001200     05  FILLER                        PIC X(07).
